000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OEEBATCH.
000300 AUTHOR.        R. S. KOWALSKI.
000400 INSTALLATION.  PLANT SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/12/85.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE OEE PRODUCTION SUMMARY REPORT:     *
001100*  OEEBATCH READS THE PRODUCTION-ORDER FILE, VALIDATES EACH      *
001200*  ORDER, APPLIES THE OPTIONAL LINE/PART/DATE SELECTION CRITERIA *
001300*  FROM THE PARM CARD, SORTS THE SURVIVING ORDERS INTO PERIOD-   *
001400*  KEY SEQUENCE, THEN COMPUTES AVAILABILITY, PERFORMANCE,        *
001500*  QUALITY AND OEE FOR EACH ORDER AND PRINTS THE DETAIL, KPI,    *
001600*  PERIOD-BREAK AND DOWNTIME SECTIONS OF THE REPORT.  REJECTED   *
001700*  ORDERS ARE LISTED WITH THEIR REASON ON A SEPARATE ERROR       *
001800*  LISTING FILE.                                                 *
001900******************************************************************
002000*  MAINTENANCE LOG
002100*  06/12/85  RSK  ORIGINAL - AGED TRIAL BALANCE CONTROL BREAK
002200*  09/03/87  RSK  ADDED OVER-90 AGING BUCKET
002300*  02/14/91  DGT  RQ-0442  CORRECTED CUSTOMER TOTAL ROUNDING
002400*  07/22/98  RSK  Y2K - EXPANDED ALL DATE FIELDS TO CCYYMMDD
002500*  09/09/02  IBM  RECAST AS INVOICE CONTROL BREAK (CNTRLBRK)
002600*  04/14/26  TMH  RQ-8814  REBUILT FOR OEE ANALYSIS - REPLACED
002700*                 CUSTOMER/INVOICE LAYOUT WITH PRODUCTION ORDER
002800*                 LAYOUT, DROPPED AGING BUCKETS
002900*  04/18/26  TMH  RQ-8814  ADDED PARM CARD READ FOR GRANULARITY
003000*                 AND LINE/PART/DATE SELECTION CRITERIA
003100*  04/25/26  TMH  RQ-8814  ADDED 344-CALC-OEE-METRICS AND THE
003200*                 CLAMP-TO-[0,1] LOGIC PER ENGINEERING SPEC
003300*  05/02/26  TMH  RQ-8814  SPLIT RECORD LAYOUT OUT TO OEEREC
003400*                 COPYBOOK, ACCUMULATORS OUT TO OEEWORK COPYBOOK
003500*  05/09/26  TMH  RQ-8830  ADDED WEEKLY GRANULARITY (ISO WEEK
003600*                 NUMBER) VIA ZELLER'S CONGRUENCE DAY-OF-YEAR CALC
003700*  05/19/26  CPO  RQ-8901  ADDED DOWNTIME SUMMARY SECTION AND
003800*                 THE RUN-TIME LINE-DOWNTIME TABLE BUILD
003900*  06/03/26  CPO  RQ-8940  ADDED UPSI-0 ECHO OF ERROR LISTING TO
004000*                 SYSOUT FOR THIRD-SHIFT OPERATORS
004100*  06/03/26  CPO  RQ-8940  RENUMBERED RECORD-COUNT PARAGRAPH TO
004200*                 720 TO CLEAR OF THE ERROR-LISTING RANGE
004300*  07/28/26  DMS  RQ-8955  LATEST-KPI FIELDS WERE BEING SET IN
004400*                 THE OUTPUT PROCEDURE, AFTER THE SORT REKEYED ON
004500*                 PERIOD/LINE - MOVED THE SNAPSHOT INTO
004600*                 850-FORMAT-RELEASE SO 'LATEST' MEANS LAST ONE
004700*                 READ, NOT LAST ONE OUT OF THE SORT
004800*  08/04/26  DMS  RQ-8971  PERIOD-BREAK LINE HAD NO RECORD COUNT -
004900*                 ADDED PERIOD-REC-CNT-TL TO TL-PERIOD-TOTAL AND
005000*                 MOVED WS-PERIOD-REC-COUNT TO IT IN
005100*                 400-PRSS-PERIOD-BREAK
005200*  08/04/26  DMS  RQ-8971  PERIOD-GRAN-CLASS WAS DECLARED BUT
005300*                 NEVER TESTED - 100-READ-PARM-CARD NOW REJECTS
005400*                 ANY GRANULARITY CODE OUTSIDE D/W/M/Y AND
005500*                 DEFAULTS IT TO DAILY INSTEAD OF PASSING IT
005600*                 THROUGH UNCHECKED TO 480-CALC-PERIOD-KEY
005700*  08/09/26  DMS  RQ-8988  PROMOTED WS-PCT-CONV AND
005800*                 WS-RECALC-PLANNED-TIME OUT OF WORKING STORAGE
005900*                 GROUPS TO STAND-ALONE 77-LEVEL ITEMS PER SHOP
006000*                 STANDARD FOR SCRATCH-PAD ACCUMULATORS
006100*  08/09/26  DMS  RQ-8988  EXPANDED IN-LINE COMMENTARY THROUGHOUT
006200*                 WORKING-STORAGE AND THE PROCEDURE DIVISION AFTER
006300*                 AUDIT FINDING THAT THE PROGRAM WAS UNDER-
006400*                 DOCUMENTED FOR ITS SIZE - NO LOGIC CHANGED
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS PERIOD-GRAN-CLASS IS 'D' 'W' 'M' 'Y'
007500     UPSI-0 ON  STATUS IS ERR-ECHO-TO-SYSOUT
007600            OFF STATUS IS ERR-NO-SYSOUT-ECHO.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     SELECT PARM-CARD-FILE  ASSIGN TO UT-S-PARMCRD.
008200     SELECT PO-INPUT-FILE   ASSIGN TO UT-S-POINPUT.
008300     SELECT SW-PO-SORT-FILE ASSIGN TO UT-S-SORTWORK.
008400     SELECT OEE-REPORT-FILE ASSIGN TO UT-S-OEERPT.
008500     SELECT OEE-ERROR-FILE  ASSIGN TO UT-S-OEEERR.
008600
008700
008800 DATA DIVISION.
008900
009000 FILE SECTION.
009100
009200 FD  PARM-CARD-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PARM-CARD-RECORD.
009800
009900 01  PARM-CARD-RECORD                 PIC X(80).
010000
010100 FD  PO-INPUT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PO-INPUT-FD-RECORD.
010700
010800 01  PO-INPUT-FD-RECORD               PIC X(80).
010900
011000 FD  OEE-REPORT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 133 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS OEE-REPORT-LINE.
011600
011700 01  OEE-REPORT-LINE                  PIC X(133).
011800
011900 FD  OEE-ERROR-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 133 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS OEE-ERROR-LINE.
012500
012600 01  OEE-ERROR-LINE                   PIC X(133).
012700
012800
012900 SD  SW-PO-SORT-FILE
013000     RECORD CONTAINS 80 CHARACTERS
013100     DATA RECORD IS SW-PO-SORT-REC.
013200
013300 01  SW-PO-SORT-REC.
013400*    ONE ENTRY PER SELECTED PRODUCTION ORDER, KEYED FOR THE
013500*    PERIOD-BREAK REPORT.
013600     05  SRT-PERIOD-KEY               PIC X(08).
013700     05  SRT-START-DATE-NUM           PIC 9(08).
013800     05  SRT-START-TIME-NUM           PIC 9(04).
013900     05  SRT-PRODUCTION-LINE          PIC X(06).
014000     05  SRT-PART-NUMBER              PIC X(06).
014100     05  SRT-PLANNED-PROD-TIME        PIC S9(07)V9(01).
014200     05  SRT-ACTUAL-PROD-TIME         PIC S9(07)V9(01).
014300     05  SRT-IDEAL-CYCLE-TIME         PIC S9(03)V9(02).
014400     05  SRT-TOTAL-PIECES             PIC S9(07).
014500     05  SRT-GOOD-PIECES              PIC S9(07).
014600     05  SRT-PLANNED-DOWNTIME         PIC S9(05)V9(01).
014700     05  SRT-UNPLANNED-DOWNTIME       PIC S9(05)V9(01).
014800     05  FILLER                       PIC X(01).
014900
015000 WORKING-STORAGE SECTION.
015100
015200*    STANDALONE SCALAR WORK FIELDS - NOT PART OF ANY GROUP, SO
015300*    THEY ARE CARRIED AT THE 77 LEVEL PER SHOP CONVENTION RATHER
015400*    THAN BURIED UNDER A 01 THAT WOULD NEVER BE MOVED AS A GROUP.
015500 77  WS-PCT-CONV                      PIC S9(03)V9(01).
015600 77  WS-RECALC-PLANNED-TIME           PIC S9(07)V9(01).
015700
015800*    END-OF-FILE AND RECORD-DISPOSITION SWITCHES FOR THE MAIN
015900*    SORT/MERGE PASS.  WS-SEARCH-FOUND-SW IS SHARED BY THE
016000*    LINE, PART AND DOWNTIME-TABLE SEARCHES SINCE ONLY ONE
016100*    SEARCH IS EVER IN PROGRESS AT A TIME.
016200 01  PROGRAM-INDICATOR-SWITCHES.
016300*    ONE SWITCH PER FILE/LOOP END CONDITION - KEPT SEPARATE
016400*    RATHER THAN SHARED SINCE THE INPUT-FILE, SORT-OUTPUT AND
016500*    SEARCH LOOPS ARE ALL ACTIVE AT DIFFERENT TIMES IN THE RUN.
016600     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
016700         88  EOF-INPUT                          VALUE 'YES'.
016800     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
016900         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
017000     05  WS-INPUT-OK-SW               PIC X(3)  VALUE 'NO '.
017100         88  INPUT-OK                           VALUE 'YES'.
017200     05  WS-SELECTED-SW               PIC X(3)  VALUE SPACES.
017300         88  RECORD-SELECTED                    VALUE 'YES'.
017400         88  RECORD-REJECTED                    VALUE 'NO '.
017500     05  WS-SEARCH-FOUND-SW           PIC X(3)  VALUE SPACES.
017600         88  SEARCH-ITEM-FOUND                  VALUE 'YES'.
017700         88  SEARCH-ITEM-NOT-FOUND               VALUE 'NO '.
017800     05  FILLER                       PIC X(02).
017900
018000*    PAGE AND LINE-COUNT CONTROL FOR THE PRINTED REPORT.  WS-
018100*    LINES-USED STARTS ONE PAST WS-LINES-PER-PAGE SO THE FIRST
018200*    DETAIL LINE FORCES A HEADING BEFORE ANYTHING PRINTS.
018300 01  WS-REPORT-CONTROLS.
018400     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
018500     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +45.
018600     05  WS-LINES-USED                PIC S9(2) COMP VALUE +46.
018700     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
018800     05  FILLER                       PIC X(02).
018900
019000*    HOLDS THE PRIOR AND CURRENT PERIOD-BREAK KEYS SO 340-PRSS-
019100*    SORTED-OUTPUT CAN DETECT A CHANGE IN GRANULARITY GROUP AS
019200*    THE SORTED RECORDS COME BACK.
019300 01  WS-BREAK-CONTROLS.
019400     05  WS-PREVIOUS-PERIOD-KEY       PIC X(08) VALUE SPACES.
019500     05  WS-CALC-PERIOD-KEY           PIC X(08) VALUE SPACES.
019600     05  FILLER                       PIC X(02).
019700
019800*    RUN-TIME COPY OF THE OPTIONAL GRANULARITY AND SELECTION
019900*    CRITERIA READ OFF THE PARM CARD - SEE 100-READ-PARM-CARD.
020000 01  WS-RUN-PARAMETERS.
020100     05  WS-PERIOD-GRANULARITY        PIC X(01) VALUE 'D'.
020200     05  WS-DATE-FILTER-SW            PIC X(03) VALUE 'NO '.
020300         88  DATE-FILTER-ACTIVE                 VALUE 'YES'.
020400     05  WS-FILTER-START-DATE         PIC 9(08) VALUE ZERO.
020500     05  WS-FILTER-END-DATE           PIC 9(08) VALUE 99999999.
020600     05  WS-DOWNTIME-FILTER-SW        PIC X(03) VALUE 'NO '.
020700         88  DOWNTIME-FILTER-ACTIVE             VALUE 'YES'.
020800     05  WS-DOWNTIME-START-DATE       PIC 9(08) VALUE ZERO.
020900     05  WS-DOWNTIME-END-DATE         PIC 9(08) VALUE 99999999.
021000     05  WS-LINE-FILTER-SW            PIC X(03) VALUE 'NO '.
021100         88  LINE-FILTER-ACTIVE                 VALUE 'YES'.
021200     05  WS-LINE-FILTER-COUNT         PIC S9(01) COMP VALUE ZERO.
021300*    UP TO 3 LINE CODES FROM THE PARM CARD - SEARCHED, NOT
021400*    KEYED, SINCE 3 ENTRIES IS TOO FEW TO JUSTIFY A BINARY
021500*    SEARCH.
021600     05  WS-LINE-FILTER-TABLE.
021700         10  WS-LINE-FILTER-ENTRY  OCCURS 3 TIMES
021800                                    INDEXED BY LFLT-INDEX
021900                                                  PIC X(06).
022000     05  WS-PART-FILTER-SW            PIC X(03) VALUE 'NO '.
022100         88  PART-FILTER-ACTIVE                 VALUE 'YES'.
022200     05  WS-PART-FILTER-COUNT         PIC S9(01) COMP VALUE ZERO.
022300*    SAME 3-ENTRY LIMIT AND SEARCH APPROACH AS THE LINE-FILTER
022400*    TABLE ABOVE.
022500     05  WS-PART-FILTER-TABLE.
022600         10  WS-PART-FILTER-ENTRY  OCCURS 3 TIMES
022700                                    INDEXED BY PFLT-INDEX
022800                                                  PIC X(06).
022900     05  FILLER                       PIC X(04).
023000
023100*    RAW 80-BYTE PARM CARD AND ITS FIELD BREAKDOWN - SAME
023200*    "READ INTO FLAT / WORK WITH REDEFINED FIELDS" PATTERN USED
023300*    FOR THE PRODUCTION-ORDER RECORD BELOW.
023400 01  WS-PARM-CARD-WORK                PIC X(80).
023500 01  WS-PARM-CARD-FIELDS REDEFINES WS-PARM-CARD-WORK.
023600     05  PC-GRANULARITY               PIC X(01).
023700     05  PC-DATE-FILTER-SW            PIC X(01).
023800     05  PC-START-DATE                PIC 9(08).
023900     05  PC-END-DATE                  PIC 9(08).
024000     05  PC-DOWNTIME-FILTER-SW        PIC X(01).
024100     05  PC-DOWNTIME-START            PIC 9(08).
024200     05  PC-DOWNTIME-END              PIC 9(08).
024300     05  PC-LINE-FILTER-COUNT         PIC 9(01).
024400     05  PC-LINE-FILTER-1             PIC X(06).
024500     05  PC-LINE-FILTER-2             PIC X(06).
024600     05  PC-LINE-FILTER-3             PIC X(06).
024700     05  PC-PART-FILTER-COUNT         PIC 9(01).
024800     05  PC-PART-FILTER-1             PIC X(06).
024900     05  PC-PART-FILTER-2             PIC X(06).
025000     05  PC-PART-FILTER-3             PIC X(06).
025100     05  FILLER                       PIC X(07).
025200
025300*    JOB-WIDE GRAND ACCUMULATORS - ROLLED UP OVER EVERY
025400*    SELECTED RECORD FOR THE JOB-AVERAGE KPI LINE.  SEPARATE
025500*    COPYBOOK SO OEEGEN CAN SHARE THE SAME LAYOUT IF IT EVER
025600*    NEEDS TO TOTAL WHAT IT GENERATES.
025700     COPY OEEWORK.
025800
025900*    PERIOD-KEY ACCUMULATOR - RESET AT EVERY PERIOD BREAK.
026000*    ONLY OEE NEEDS TO BE SUMMED FOR THE PERIOD SUMMARY LINE.
026100 01  WS-PERIOD-ACCUM.
026200     05  WS-PERIOD-REC-COUNT          PIC S9(07)       COMP.
026300     05  WS-PERIOD-OEE-SUM            PIC S9(07)V9(04) COMP.
026400     05  FILLER                       PIC X(04).
026500
026600*    SNAPSHOT OF THE FOUR RATIOS FOR THE LAST RECORD READ,
026700*    TAKEN IN 850-FORMAT-RELEASE BEFORE THE SORT REKEYS
026800*    ANYTHING (RQ-8955) - PRINTED ON THE LATEST-RECORD KPI
026900*    LINE.
027000 01  WS-LATEST-METRICS.
027100     05  WS-LATEST-AVAIL              PIC S9V9(04) VALUE ZERO.
027200     05  WS-LATEST-PERF               PIC S9V9(04) VALUE ZERO.
027300     05  WS-LATEST-QUAL                PIC S9V9(04) VALUE ZERO.
027400     05  WS-LATEST-OEE                PIC S9V9(04) VALUE ZERO.
027500     05  FILLER                       PIC X(04).
027600
027700*    RUN-TIME PER-LINE DOWNTIME TABLE - BUILT BY SEARCH-AND-
027800*    INSERT AS SELECTED RECORDS COME BACK FROM THE SORT (SEE
027900*    600-ACCUM-LINE-DOWNTIME), NOT A STATIC REFERENCE TABLE.
028000 01  WS-LINE-DOWNTIME-TABLE.
028100     05  WS-LINE-DOWNTIME-COUNT       PIC S9(02) COMP VALUE ZERO.
028200     05  WS-LINE-DOWNTIME-ENTRY  OCCURS 20 TIMES
028300                                  INDEXED BY DT-LINE-INDEX.
028400         10  DT-LINE-ID               PIC X(06).
028500         10  DT-PLANNED-DT-SUM        PIC S9(09)V9(01) COMP.
028600         10  DT-UNPLANNED-DT-SUM      PIC S9(09)V9(01) COMP.
028700
028800 01  WS-ACCUMULATORS.
028900*    FOR PROGRAM RECORD TRACKING
029000*    FOR PROGRAM RECORD TRACKING - PRINTED ON THE FINAL RECORD-
029100*    COUNT LINE BY 720-PRSS-RECORD-COUNTS.
029200     05  WS-READ-CTR                  PIC S9(7) COMP VALUE ZERO.
029300     05  WS-INVALID-CTR               PIC S9(7) COMP VALUE ZERO.
029400     05  WS-FILTERED-CTR              PIC S9(7) COMP VALUE ZERO.
029500     05  WS-REL-CTR                   PIC S9(7) COMP VALUE ZERO.
029600     05  WS-RETR-CTR                  PIC S9(7) COMP VALUE ZERO.
029700     05  FILLER                       PIC X(04).
029800
029900
030000*    DAY-OF-WEEK / ISO-WEEK WORK AREA - NO INTRINSIC FUNCTIONS
030100*    ARE USED ON THIS SYSTEM, SO THE WEEKLY GRANULARITY KEY IS
030200*    BUILT BY HAND FROM THE CALENDAR-MONTH DAYS TABLE BELOW.
030300 01  WS-DATE-WORK-FIELDS.
030400*    QUOTIENT/REMAINDER SCRATCH FOR 489-CK-LEAP-YEAR'S THREE
030500*    DIVIDE STATEMENTS.
030600     05  WS-DAY-OF-YEAR               PIC S9(03) COMP.
030700     05  WS-ISO-WEEK-NUM              PIC 9(02).
030800     05  WS-LEAP-YEAR-SW              PIC X(03) VALUE 'NO '.
030900         88  LEAP-YEAR                          VALUE 'YES'.
031000     05  WS-QUOT-WORK                 PIC S9(05) COMP.
031100     05  WS-REM-WORK                  PIC S9(05) COMP.
031200     05  FILLER                       PIC X(04).
031300
031400*    CALENDAR-MONTH DAY COUNTS, FEBRUARY CARRIED AS 28 - THE
031500*    LEAP-DAY IS ADDED SEPARATELY IN 487-CALC-DAY-OF-YEAR
031600*    RATHER THAN BY SWAPPING TABLE ENTRIES AT RUN TIME.
031700 01  WS-MONTH-DAYS-VALUES.
031800     05  FILLER  PIC 9(02)  VALUE 31.
031900     05  FILLER  PIC 9(02)  VALUE 28.
032000     05  FILLER  PIC 9(02)  VALUE 31.
032100     05  FILLER  PIC 9(02)  VALUE 30.
032200     05  FILLER  PIC 9(02)  VALUE 31.
032300     05  FILLER  PIC 9(02)  VALUE 30.
032400     05  FILLER  PIC 9(02)  VALUE 31.
032500     05  FILLER  PIC 9(02)  VALUE 31.
032600     05  FILLER  PIC 9(02)  VALUE 30.
032700     05  FILLER  PIC 9(02)  VALUE 31.
032800     05  FILLER  PIC 9(02)  VALUE 30.
032900     05  FILLER  PIC 9(02)  VALUE 31.
033000
033100 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.
033200     05  WS-MONTH-DAYS  OCCURS 12 TIMES
033300                         INDEXED BY MDAYS-INDEX  PIC 9(02).
033400
033500
033600* PROGRAM FILES DEFINED:
033700
033800*    "READ INTO" WORK COPY OF THE PHYSICAL 80-BYTE PRODUCTION
033900*    ORDER RECORD - COPYBOOKED SO OEEGEN CAN WRITE THE IDENTICAL
034000*    LAYOUT.
034100     COPY OEEREC.
034200
034300
034400* PROGRAM REPORT LINES.
034500
034600*    REPORT TITLE LINE - RUN DATE AND PAGE NUMBER ONLY, PRINTED
034700*    AT THE TOP OF EVERY PAGE BY 955-HEADINGS.
034800 01  HL-HEADER-1.
034900     05  FILLER            PIC X(01)  VALUE SPACES.
035000     05  FILLER            PIC X(15)  VALUE 'REPORT NO 8814'.
035100     05  FILLER            PIC X(20)  VALUE SPACES.
035200     05  FILLER            PIC X(29)
035300                  VALUE 'OEE PRODUCTION SUMMARY AS OF'.
035400     05  RPT-DATE          PIC X(8).
035500     05  FILLER            PIC X(37)  VALUE SPACES.
035600     05  FILLER            PIC X(5)   VALUE 'PAGE '.
035700     05  RPT-PAGE-NO       PIC ZZZ.
035800     05  FILLER            PIC X(15)  VALUE SPACES.
035900
036000*    ECHOES THE RUN'S GRANULARITY AND THE YES/NO STATUS OF EACH
036100*    OF THE THREE OPTIONAL SELECTION CRITERIA SO THE PRINTED
036200*    REPORT IS SELF-DOCUMENTING ABOUT WHAT PARM CARD PRODUCED
036300*    IT.
036400 01  HL-HEADER-3.
036500     05  FILLER            PIC X(3)   VALUE SPACES.
036600     05  FILLER            PIC X(12)  VALUE 'GRANULARITY '.
036700     05  GRAN-HL           PIC X(01).
036800     05  FILLER            PIC X(4)   VALUE SPACES.
036900     05  FILLER            PIC X(12)  VALUE 'LINE FILTER '.
037000     05  LINE-FILT-HL      PIC X(03).
037100     05  FILLER            PIC X(4)   VALUE SPACES.
037200     05  FILLER            PIC X(12)  VALUE 'PART FILTER '.
037300     05  PART-FILT-HL      PIC X(03).
037400     05  FILLER            PIC X(4)   VALUE SPACES.
037500     05  FILLER            PIC X(12)  VALUE 'DATE FILTER '.
037600     05  DATE-FILT-HL      PIC X(03).
037700     05  FILLER            PIC X(60)  VALUE SPACES.
037800
037900*    COLUMN-HEADING LINE FOR THE DETAIL SECTION - ONE HEADING
038000*    PER FIELD IN DL-DETAIL BELOW, SAME LEFT-TO-RIGHT ORDER.
038100 01  HL-HEADER-2.
038200     05  FILLER            PIC X(1)   VALUE SPACES.
038300     05  FILLER            PIC X(8)   VALUE 'STRT DTE'.
038400     05  FILLER            PIC X(1)   VALUE SPACES.
038500     05  FILLER            PIC X(4)   VALUE 'TIME'.
038600     05  FILLER            PIC X(2)   VALUE SPACES.
038700     05  FILLER            PIC X(6)   VALUE 'LINE  '.
038800     05  FILLER            PIC X(2)   VALUE SPACES.
038900     05  FILLER            PIC X(6)   VALUE 'PART  '.
039000     05  FILLER            PIC X(2)   VALUE SPACES.
039100     05  FILLER            PIC X(6)   VALUE '  OEE '.
039200     05  FILLER            PIC X(1)   VALUE SPACES.
039300     05  FILLER            PIC X(6)   VALUE 'AVAIL '.
039400     05  FILLER            PIC X(1)   VALUE SPACES.
039500     05  FILLER            PIC X(6)   VALUE ' PERF '.
039600     05  FILLER            PIC X(1)   VALUE SPACES.
039700     05  FILLER            PIC X(6)   VALUE ' QUAL '.
039800     05  FILLER            PIC X(1)   VALUE SPACES.
039900     05  FILLER            PIC X(9)   VALUE ' PLANNED '.
040000     05  FILLER            PIC X(1)   VALUE SPACES.
040100     05  FILLER            PIC X(9)   VALUE '  ACTUAL '.
040200     05  FILLER            PIC X(1)   VALUE SPACES.
040300     05  FILLER            PIC X(9)   VALUE '  TOTAL  '.
040400     05  FILLER            PIC X(1)   VALUE SPACES.
040500     05  FILLER            PIC X(9)   VALUE '  GOOD   '.
040600     05  FILLER            PIC X(34)  VALUE SPACES.
040700
040800*    ONE PRINT LINE PER SELECTED PRODUCTION ORDER, BUILT IN
040900*    343-DETAIL-LINE-PRSS.  OEE/AVAIL/PERF/QUAL ARE EDITED AS
041000*    WHOLE-PERCENT-PLUS-TENTH FIGURES (SEE WS-PCT-CONV).
041100 01  DL-DETAIL.
041200     05  FILLER            PIC X(1)   VALUE SPACES.
041300     05  START-DATE-DL     PIC 9(8).
041400     05  FILLER            PIC X(1)   VALUE SPACES.
041500     05  START-TIME-DL     PIC 9(4).
041600     05  FILLER            PIC X(2)   VALUE SPACES.
041700     05  LINE-DL           PIC X(6).
041800     05  FILLER            PIC X(2)   VALUE SPACES.
041900     05  PART-DL           PIC X(6).
042000     05  FILLER            PIC X(2)   VALUE SPACES.
042100     05  OEE-DL            PIC ZZ9.9.
042200     05  FILLER            PIC X(1)   VALUE '%'.
042300     05  FILLER            PIC X(1)   VALUE SPACES.
042400     05  AVAIL-DL          PIC ZZ9.9.
042500     05  FILLER            PIC X(1)   VALUE '%'.
042600     05  FILLER            PIC X(1)   VALUE SPACES.
042700     05  PERF-DL           PIC ZZ9.9.
042800     05  FILLER            PIC X(1)   VALUE '%'.
042900     05  FILLER            PIC X(1)   VALUE SPACES.
043000     05  QUAL-DL           PIC ZZ9.9.
043100     05  FILLER            PIC X(1)   VALUE '%'.
043200     05  FILLER            PIC X(1)   VALUE SPACES.
043300     05  PLANNED-TIME-DL   PIC ZZZZZZ9.9.
043400     05  FILLER            PIC X(1)   VALUE SPACES.
043500     05  ACTUAL-TIME-DL    PIC ZZZZZZ9.9.
043600     05  FILLER            PIC X(1)   VALUE SPACES.
043700     05  TOTAL-PIECES-DL   PIC Z,ZZZ,ZZ9.
043800     05  FILLER            PIC X(1)   VALUE SPACES.
043900     05  GOOD-PIECES-DL    PIC Z,ZZZ,ZZ9.
044000     05  FILLER            PIC X(34)  VALUE SPACES.
044100
044200*    PERIOD-BREAK SUMMARY LINE - PERIOD KEY, RECORD COUNT
044300*    (RQ-8971) AND MEAN OEE FOR THE PERIOD JUST ENDED, PRINTED
044400*    BY 400-PRSS-PERIOD-BREAK.
044500 01  TL-PERIOD-TOTAL.
044600     05  FILLER            PIC X(5)   VALUE SPACES.
044700     05  FILLER            PIC X(19)
044800                  VALUE 'TOTALS FOR PERIOD '.
044900     05  PERIOD-TL         PIC X(8).
045000     05  FILLER            PIC X(3)   VALUE SPACES.
045100     05  FILLER            PIC X(8)   VALUE 'RECORDS '.
045200     05  PERIOD-REC-CNT-TL PIC ZZZZZZ9.
045300     05  FILLER            PIC X(3)   VALUE SPACES.
045400     05  FILLER            PIC X(12)  VALUE 'AVERAGE OEE '.
045500     05  AVG-OEE-TL        PIC ZZ9.9.
045600     05  FILLER            PIC X(1)   VALUE '%'.
045700     05  FILLER            PIC X(62)  VALUE SPACES.
045800
045900*    LATEST-RECORD KPI LINE - PRINTED FROM WS-LATEST-METRICS BY
046000*    500-PRSS-KPI-SUMMARY.
046100 01  KL-LATEST-KPI.
046200     05  FILLER            PIC X(5)   VALUE SPACES.
046300     05  FILLER            PIC X(15)  VALUE 'LATEST RECORD  '.
046400     05  FILLER            PIC X(6)   VALUE 'AVAIL '.
046500     05  LATEST-AVAIL-KL   PIC ZZ9.9.
046600     05  FILLER            PIC X(1)   VALUE '%'.
046700     05  FILLER            PIC X(2)   VALUE SPACES.
046800     05  FILLER            PIC X(5)   VALUE 'PERF '.
046900     05  LATEST-PERF-KL    PIC ZZ9.9.
047000     05  FILLER            PIC X(1)   VALUE '%'.
047100     05  FILLER            PIC X(2)   VALUE SPACES.
047200     05  FILLER            PIC X(5)   VALUE 'QUAL '.
047300     05  LATEST-QUAL-KL    PIC ZZ9.9.
047400     05  FILLER            PIC X(1)   VALUE '%'.
047500     05  FILLER            PIC X(2)   VALUE SPACES.
047600     05  FILLER            PIC X(4)   VALUE 'OEE '.
047700     05  LATEST-OEE-KL     PIC ZZ9.9.
047800     05  FILLER            PIC X(1)   VALUE '%'.
047900     05  FILLER            PIC X(63)  VALUE SPACES.
048000
048100*    JOB-AVERAGE KPI LINE - PRINTED FROM THE GRAND ACCUMULATORS
048200*    IN OEEWORK BY 500-PRSS-KPI-SUMMARY.
048300 01  KL-AVERAGE-KPI.
048400     05  FILLER            PIC X(5)   VALUE SPACES.
048500     05  FILLER            PIC X(15)  VALUE 'JOB AVERAGE    '.
048600     05  FILLER            PIC X(6)   VALUE 'AVAIL '.
048700     05  AVG-AVAIL-KL      PIC ZZ9.9.
048800     05  FILLER            PIC X(1)   VALUE '%'.
048900     05  FILLER            PIC X(2)   VALUE SPACES.
049000     05  FILLER            PIC X(5)   VALUE 'PERF '.
049100     05  AVG-PERF-KL       PIC ZZ9.9.
049200     05  FILLER            PIC X(1)   VALUE '%'.
049300     05  FILLER            PIC X(2)   VALUE SPACES.
049400     05  FILLER            PIC X(5)   VALUE 'QUAL '.
049500     05  AVG-QUAL-KL       PIC ZZ9.9.
049600     05  FILLER            PIC X(1)   VALUE '%'.
049700     05  FILLER            PIC X(2)   VALUE SPACES.
049800     05  FILLER            PIC X(4)   VALUE 'OEE '.
049900     05  AVG-OEE-KL        PIC ZZ9.9.
050000     05  FILLER            PIC X(1)   VALUE '%'.
050100     05  FILLER            PIC X(63)  VALUE SPACES.
050200
050300*    ONE LINE PER PRODUCTION LINE IN THE RUN-TIME DOWNTIME
050400*    TABLE, PRINTED BY 660-PRSS-DOWNTIME-LINE.
050500 01  DTL-LINE-DOWNTIME.
050600     05  FILLER            PIC X(5)   VALUE SPACES.
050700     05  FILLER            PIC X(16)  VALUE 'DOWNTIME LINE   '.
050800     05  DOWNTIME-LINE-DTL PIC X(6).
050900     05  FILLER            PIC X(6)   VALUE SPACES.
051000     05  FILLER            PIC X(9)   VALUE 'PLANNED  '.
051100     05  PLANNED-DT-DTL    PIC ZZZZZ9.9.
051200     05  FILLER            PIC X(3)   VALUE SPACES.
051300     05  FILLER            PIC X(11)  VALUE 'UNPLANNED  '.
051400     05  UNPLANNED-DT-DTL  PIC ZZZZZ9.9.
051500     05  FILLER            PIC X(61)  VALUE SPACES.
051600
051700*    JOB-WIDE DOWNTIME GRAND TOTAL LINE, PRINTED BY 650-PRSS-
051800*    DOWNTIME-SUMMARY AFTER EVERY LINE IN THE TABLE HAS BEEN
051900*    PRINTED AND FOLDED INTO THE TOTAL.
052000 01  DTL-GRAND-DOWNTIME.
052100     05  FILLER            PIC X(5)   VALUE SPACES.
052200     05  FILLER            PIC X(16)  VALUE 'DOWNTIME GRAND  '.
052300     05  FILLER            PIC X(6)   VALUE SPACES.
052400     05  FILLER            PIC X(6)   VALUE SPACES.
052500     05  FILLER            PIC X(9)   VALUE 'PLANNED  '.
052600     05  PLANNED-DT-GTL    PIC ZZZZZ9.9.
052700     05  FILLER            PIC X(3)   VALUE SPACES.
052800     05  FILLER            PIC X(11)  VALUE 'UNPLANNED  '.
052900     05  UNPLANNED-DT-GTL  PIC ZZZZZ9.9.
053000     05  FILLER            PIC X(61)  VALUE SPACES.
053100
053200*    FINAL RECORD-COUNT LINE - READ, INVALID, FILTERED AND
053300*    PROCESSED - PRINTED ONCE AT END OF JOB BY 720-PRSS-RECORD-
053400*    COUNTS.
053500 01  RC-RECORD-COUNTS.
053600     05  FILLER            PIC X(5)   VALUE SPACES.
053700     05  FILLER            PIC X(14)  VALUE 'RECORDS READ  '.
053800     05  RC-READ-CT        PIC ZZZZZZ9.
053900     05  FILLER            PIC X(3)   VALUE SPACES.
054000     05  FILLER            PIC X(9)   VALUE 'INVALID  '.
054100     05  RC-INVALID-CT     PIC ZZZZZZ9.
054200     05  FILLER            PIC X(3)   VALUE SPACES.
054300     05  FILLER            PIC X(10)  VALUE 'FILTERED  '.
054400     05  RC-FILTERED-CT    PIC ZZZZZZ9.
054500     05  FILLER            PIC X(3)   VALUE SPACES.
054600     05  FILLER            PIC X(11)  VALUE 'PROCESSED  '.
054700     05  RC-PROCESSED-CT   PIC ZZZZZZ9.
054800     05  FILLER            PIC X(47)  VALUE SPACES.
054900
055000*    TWO-LINE ERROR-LISTING FORMAT WRITTEN BY 700-WRITE-ERROR-
055100*    LISTING - A FREE-FORM MESSAGE LINE FOLLOWED BY THE FAILING
055200*    RECORD'S KEY FIELDS ON ERROR-RECORD-EL BELOW.
055300 01  ERROR-MESSAGE-EL      PIC X(133).
055400
055500 01  ERROR-RECORD-EL.
055600     05  FILLER            PIC X(5)   VALUE SPACES.
055700     05  EL-START-DATE     PIC 9(08).
055800     05  FILLER            PIC X(3)   VALUE SPACES.
055900     05  EL-START-TIME     PIC 9(04).
056000     05  FILLER            PIC X(3)   VALUE SPACES.
056100     05  EL-LINE           PIC X(06).
056200     05  FILLER            PIC X(3)   VALUE SPACES.
056300     05  EL-PART           PIC X(06).
056400     05  FILLER            PIC X(95)  VALUE SPACES.
056500
056600*    GENERAL-PURPOSE SYSOUT DISPLAY LAYOUT - NOT CURRENTLY
056700*    REFERENCED BUT KEPT FOR AD HOC DEBUG DISPLAYS DURING
056800*    TESTING, SAME AS OTHER PROGRAMS IN THIS SHOP.
056900 01  DISPLAY-LINE.
057000     05  DISP-MESSAGE      PIC X(45).
057100     05  DISP-VALUE        PIC ZZZZZZ9.
057200
057300
057400 PROCEDURE DIVISION.
057500
057600 000-MAINLINE SECTION.
057700
057800*    OPEN, DRIVE THE SORT, PRINT THE RECORD-COUNT LINE, CLOSE -
057900*    THE ENTIRE JOB IS ONE SORT WITH AN INPUT AND AN OUTPUT
058000*    PROCEDURE, NO SEPARATE MERGE OR SECOND PASS OVER THE FILE.
058100     OPEN INPUT  PARM-CARD-FILE
058200                 PO-INPUT-FILE
058300          OUTPUT OEE-REPORT-FILE
058400                 OEE-ERROR-FILE.
058500     PERFORM 100-READ-PARM-CARD THRU 100-READ-PARM-CARD-EXIT.
058600     SORT SW-PO-SORT-FILE
058700          ON ASCENDING KEY SRT-PERIOD-KEY
058800                           SRT-PRODUCTION-LINE
058900          INPUT  PROCEDURE 200-SRT-INPUT-PROCD  THRU 200-EXIT
059000          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
059100     PERFORM 720-PRSS-RECORD-COUNTS THRU
059200                                 720-PRSS-RECORD-COUNTS-EXIT.
059300     CLOSE PARM-CARD-FILE
059400           PO-INPUT-FILE
059500           OEE-REPORT-FILE
059600           OEE-ERROR-FILE.
059700*    A ZERO RETURN CODE IS ALWAYS SET HERE - REJECTED RECORDS
059800*    ARE COUNTED AND LISTED, NOT TREATED AS AN ABEND CONDITION.
059900     MOVE ZERO TO RETURN-CODE.
060000     GOBACK.
060100
060200
060300*    READS THE SINGLE 80-BYTE PARM CARD FOR THE RUN AND BREAKS IT
060400*    OUT INTO THE GRANULARITY SWITCH, THE OPTIONAL START/DATE AND
060500*    DOWNTIME DATE RANGES, AND THE UP-TO-3 LINE AND PART FILTER
060600*    LISTS.  A MISSING PARM CARD IS NOT AN ERROR - EVERY WS-RUN-
060700*    PARAMETERS FIELD ALREADY CARRIES A SENSIBLE DEFAULT (DAILY
060800*    GRANULARITY, ALL FILTERS OFF) SO THE READ SIMPLY FALLS
060900*    THROUGH
061000*    TO THE EXIT ON END OF FILE.
061100 100-READ-PARM-CARD.
061200
061300*    BLANK THE WORK AREA FIRST SO A SHORT PARM CARD (FEWER THAN
061400*    80 BYTES PUNCHED) LEAVES THE UNUSED TRAILING FIELDS AT
061500*    SPACES/LOW-VALUES RATHER THAN WHATEVER WAS THERE BEFORE.
061600     MOVE SPACES TO WS-PARM-CARD-WORK.
061700     READ PARM-CARD-FILE INTO WS-PARM-CARD-WORK
061800         AT END GO TO 100-READ-PARM-CARD-EXIT.
061900*    A MISKEYED GRANULARITY CODE DEFAULTS TO DAILY THE SAME AS A
062000*    BLANK ONE - PERIOD-GRAN-CLASS CATCHES ANYTHING OUTSIDE
062100*    D/W/M/Y BEFORE IT REACHES 480-CALC-PERIOD-KEY.
062200     IF PC-GRANULARITY IS EQUAL TO SPACES
062300        MOVE 'D' TO WS-PERIOD-GRANULARITY
062400     ELSE
062500     IF PC-GRANULARITY IS PERIOD-GRAN-CLASS
062600        MOVE PC-GRANULARITY TO WS-PERIOD-GRANULARITY
062700     ELSE
062800        MOVE 'D' TO WS-PERIOD-GRANULARITY.
062900     IF PC-DATE-FILTER-SW IS EQUAL TO 'Y'
063000        MOVE 'YES' TO WS-DATE-FILTER-SW
063100        MOVE PC-START-DATE TO WS-FILTER-START-DATE
063200        MOVE PC-END-DATE TO WS-FILTER-END-DATE.
063300     IF PC-DOWNTIME-FILTER-SW IS EQUAL TO 'Y'
063400        MOVE 'YES' TO WS-DOWNTIME-FILTER-SW
063500        MOVE PC-DOWNTIME-START TO WS-DOWNTIME-START-DATE
063600        MOVE PC-DOWNTIME-END TO WS-DOWNTIME-END-DATE.
063700     IF PC-LINE-FILTER-COUNT IS NUMERIC AND
063800        PC-LINE-FILTER-COUNT IS GREATER THAN ZERO
063900        MOVE 'YES' TO WS-LINE-FILTER-SW
064000        MOVE PC-LINE-FILTER-COUNT TO WS-LINE-FILTER-COUNT
064100        MOVE PC-LINE-FILTER-1 TO WS-LINE-FILTER-ENTRY (1)
064200        MOVE PC-LINE-FILTER-2 TO WS-LINE-FILTER-ENTRY (2)
064300        MOVE PC-LINE-FILTER-3 TO WS-LINE-FILTER-ENTRY (3).
064400     IF PC-PART-FILTER-COUNT IS NUMERIC AND
064500        PC-PART-FILTER-COUNT IS GREATER THAN ZERO
064600        MOVE 'YES' TO WS-PART-FILTER-SW
064700        MOVE PC-PART-FILTER-COUNT TO WS-PART-FILTER-COUNT
064800        MOVE PC-PART-FILTER-1 TO WS-PART-FILTER-ENTRY (1)
064900        MOVE PC-PART-FILTER-2 TO WS-PART-FILTER-ENTRY (2)
065000        MOVE PC-PART-FILTER-3 TO WS-PART-FILTER-ENTRY (3).
065100
065200 100-READ-PARM-CARD-EXIT.
065300     EXIT.
065400
065500
065600 200-SRT-INPUT-PROCD SECTION.
065700
065800*    INPUT PROCEDURE OF THE MAIN SORT - PRIME THE READ, BAIL
065900*    OUT ON AN EMPTY FILE, THEN DRIVE 210 UNTIL END OF FILE.
066000     MOVE 'NO ' TO WS-EOF-INPUT-SW.
066100     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
066200     IF EOF-INPUT
066300        DISPLAY 'ERROR!!  PRODUCTION ORDER FILE EMPTY!'
066400        GO TO 200-EXIT.
066500     PERFORM 210-PRSS-INPUT-RECORDS THRU
066600                       210-PRSS-INPUT-RECORDS-EXIT
066700         UNTIL EOF-INPUT.
066800
066900 200-EXIT.
067000     EXIT.
067100
067200
067300*    DRIVEN ONCE PER PHYSICAL PRODUCTION-ORDER RECORD BY THE
067400*    SORT'S
067500*    INPUT PROCEDURE.  VALIDATES THE RECORD FIRST, THEN RUNS IT
067600*    THROUGH THE OPTIONAL SELECTION CRITERIA, AND ONLY RELEASES IT
067700*    TO THE SORT IF IT PASSES BOTH GATES.  A RECORD THAT FAILS
067800*    VALIDATION IS COUNTED AS INVALID BY 214-CK-INPUT-DATA AND
067900*    NEVER REACHES THE SELECTION TEST AT ALL.
068000 210-PRSS-INPUT-RECORDS.
068100
068200*    VALIDATE FIRST; A RECORD THAT FAILS NEVER REACHES THE
068300*    SELECTION TEST OR THE RELEASE TO THE SORT.
068400     PERFORM 214-CK-INPUT-DATA THRU 214-CK-INPUT-DATA-EXIT.
068500     IF INPUT-OK
068600        PERFORM 218-APPLY-SELECTION THRU
068700                     218-APPLY-SELECTION-EXIT
068800        IF RECORD-SELECTED
068900           PERFORM 850-FORMAT-RELEASE THRU
069000                               850-FORMAT-RELEASE-EXIT
069100        ELSE
069200           ADD 1 TO WS-FILTERED-CTR
069300     ELSE
069400        NEXT SENTENCE.
069500     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
069600
069700
069800 210-PRSS-INPUT-RECORDS-EXIT.
069900     EXIT.
070000
070100
070200*    CASCADING NUMERIC-EDIT CHECK ON THE EIGHT NUMERIC FIELDS THE
070300*    OEE MATH DEPENDS ON.  THE FIRST FIELD THAT FAILS IS THE ONE
070400*    REPORTED - WE DO NOT TRY TO LIST EVERY BAD FIELD ON ONE
070500*    RECORD, SINCE A DAMAGED CARD USUALLY HAS ONE ROOT CAUSE (A
070600*    DROPPED OR SHIFTED COLUMN) THAT SHOWS UP AS SEVERAL
070700*    DOWNSTREAM
070800*    "NOT NUMERIC" FIELDS (RQ-8814).
070900 214-CK-INPUT-DATA.
071000
071100*    CASCADING NUMERIC-EDIT CHECK ON THE REQUIRED FIELDS - THE
071200*    FIRST ONE THAT FAILS IS THE ONE REPORTED (RQ-8814).
071300*    ASSUME GOOD UNTIL ONE OF THE EIGHT NUMERIC-EDIT TESTS
071400*    BELOW PROVES OTHERWISE.
071500     MOVE 'YES' TO WS-INPUT-OK-SW.
071600     IF PO-START-DATE-NUM IS NOT NUMERIC
071700        MOVE '** ERROR **  START-OF-ORDER DATE NOT NUMERIC'
071800                                             TO ERROR-MESSAGE-EL
071900        PERFORM 700-WRITE-ERROR-LISTING THRU
072000                700-WRITE-ERROR-LISTING-EXIT
072100     ELSE
072200     IF PO-START-TIME-NUM IS NOT NUMERIC
072300        MOVE '** ERROR **  START-OF-ORDER TIME NOT NUMERIC'
072400                                             TO ERROR-MESSAGE-EL
072500        PERFORM 700-WRITE-ERROR-LISTING THRU
072600                700-WRITE-ERROR-LISTING-EXIT
072700     ELSE
072800     IF PO-PLANNED-PROD-TIME IS NOT NUMERIC
072900        MOVE '** ERROR **  PLANNED PROD TIME NOT NUMERIC'
073000                                             TO ERROR-MESSAGE-EL
073100        PERFORM 700-WRITE-ERROR-LISTING THRU
073200                700-WRITE-ERROR-LISTING-EXIT
073300     ELSE
073400     IF PO-ACTUAL-PROD-TIME IS NOT NUMERIC
073500        MOVE '** ERROR **  ACTUAL PROD TIME NOT NUMERIC'
073600                                             TO ERROR-MESSAGE-EL
073700        PERFORM 700-WRITE-ERROR-LISTING THRU
073800                700-WRITE-ERROR-LISTING-EXIT
073900     ELSE
074000     IF PO-IDEAL-CYCLE-TIME IS NOT NUMERIC
074100        MOVE '** ERROR **  IDEAL CYCLE TIME NOT NUMERIC'
074200                                             TO ERROR-MESSAGE-EL
074300        PERFORM 700-WRITE-ERROR-LISTING THRU
074400                700-WRITE-ERROR-LISTING-EXIT
074500     ELSE
074600     IF PO-TOTAL-PIECES IS NOT NUMERIC
074700        MOVE '** ERROR **  TOTAL PIECES NOT NUMERIC'
074800                                             TO ERROR-MESSAGE-EL
074900        PERFORM 700-WRITE-ERROR-LISTING THRU
075000                700-WRITE-ERROR-LISTING-EXIT
075100     ELSE
075200     IF PO-GOOD-PIECES IS NOT NUMERIC
075300        MOVE '** ERROR **  GOOD PIECES NOT NUMERIC'
075400                                             TO ERROR-MESSAGE-EL
075500        PERFORM 700-WRITE-ERROR-LISTING THRU
075600                700-WRITE-ERROR-LISTING-EXIT
075700     ELSE
075800     IF PO-PLANNED-DOWNTIME IS NOT NUMERIC
075900        MOVE '** ERROR **  PLANNED DOWNTIME NOT NUMERIC'
076000                                             TO ERROR-MESSAGE-EL
076100        PERFORM 700-WRITE-ERROR-LISTING THRU
076200                700-WRITE-ERROR-LISTING-EXIT
076300     ELSE
076400     IF PO-UNPLANNED-DOWNTIME IS NOT NUMERIC
076500        MOVE '** ERROR **  UNPLANNED DOWNTIME NOT NUMERIC'
076600                                             TO ERROR-MESSAGE-EL
076700        PERFORM 700-WRITE-ERROR-LISTING THRU
076800                700-WRITE-ERROR-LISTING-EXIT
076900     ELSE
077000        NEXT SENTENCE.
077100
077200 214-CK-INPUT-DATA-EXIT.
077300     EXIT.
077400
077500
077600*    APPLIES THE THREE OPTIONAL PARM-CARD CRITERIA - DATE RANGE,
077700*    LINE LIST, PART LIST - IN THAT ORDER, SHORT-CIRCUITING ON THE
077800*    FIRST ONE THAT REJECTS THE RECORD SO THE SEARCHES IN 222 AND
077900*    224 ARE NOT RUN NEEDLESSLY.  A CRITERION THAT IS NOT ACTIVE
078000*    ON
078100*    THE PARM CARD IS SKIPPED ENTIRELY, NOT TREATED AS AN
078200*    AUTOMATIC
078300*    PASS/FAIL.
078400 218-APPLY-SELECTION.
078500
078600*    ASSUME SELECTED UNTIL ONE OF THE THREE CRITERIA BELOW
078700*    TURNS IT OFF - AN INACTIVE CRITERION NEVER TOUCHES THE
078800*    SWITCH AT ALL.
078900     MOVE 'YES' TO WS-SELECTED-SW.
079000     IF DATE-FILTER-ACTIVE
079100        IF PO-START-DATE-NUM IS LESS THAN WS-FILTER-START-DATE
079200           OR
079300           PO-START-DATE-NUM IS GREATER THAN WS-FILTER-END-DATE
079400           MOVE 'NO ' TO WS-SELECTED-SW.
079500     IF RECORD-SELECTED AND LINE-FILTER-ACTIVE
079600        PERFORM 222-CK-LINE-FILTER THRU
079700                                 222-CK-LINE-FILTER-EXIT
079800        IF NOT SEARCH-ITEM-FOUND
079900           MOVE 'NO ' TO WS-SELECTED-SW.
080000     IF RECORD-SELECTED AND PART-FILTER-ACTIVE
080100        PERFORM 224-CK-PART-FILTER THRU
080200                                 224-CK-PART-FILTER-EXIT
080300        IF NOT SEARCH-ITEM-FOUND
080400           MOVE 'NO ' TO WS-SELECTED-SW.
080500
080600 218-APPLY-SELECTION-EXIT.
080700     EXIT.
080800
080900
081000*    SEARCHES THE UP-TO-3-ENTRY LINE FILTER TABLE FOR THE CURRENT
081100*    RECORD'S PRODUCTION LINE.  THE WHEN CLAUSE THAT BOUNDS THE
081200*    SEARCH BY WS-LINE-FILTER-COUNT KEEPS AN UNUSED TABLE ENTRY
081300*    (LEFT AT SPACES) FROM ACCIDENTALLY MATCHING A BLANK-FILLED
081400*    PRODUCTION-LINE FIELD ON A BAD RECORD.
081500 222-CK-LINE-FILTER.
081600
081700     MOVE 'NO ' TO WS-SEARCH-FOUND-SW.
081800*    SEARCH, NOT SEARCH ALL - THE TABLE IS SMALL AND UNSORTED,
081900*    SO A LINEAR SCAN BOUNDED BY THE ACTUAL ENTRY COUNT IS
082000*    SIMPLER THAN KEEPING IT IN KEY ORDER.
082100     SET LFLT-INDEX TO 1.
082200     SEARCH WS-LINE-FILTER-ENTRY
082300         AT END
082400            MOVE 'NO ' TO WS-SEARCH-FOUND-SW
082500         WHEN LFLT-INDEX IS GREATER THAN WS-LINE-FILTER-COUNT
082600            MOVE 'NO ' TO WS-SEARCH-FOUND-SW
082700         WHEN WS-LINE-FILTER-ENTRY (LFLT-INDEX) IS EQUAL TO
082800              PO-PRODUCTION-LINE
082900            MOVE 'YES' TO WS-SEARCH-FOUND-SW.
083000
083100 222-CK-LINE-FILTER-EXIT.
083200     EXIT.
083300
083400
083500*    SAME SEARCH IDIOM AS 222-CK-LINE-FILTER, ONE TABLE OVER -
083600*    KEPT
083700*    AS ITS OWN PARAGRAPH RATHER THAN A PARAMETERIZED ONE SINCE
083800*    THIS SHOP DOES NOT PASS TABLE NAMES AS ARGUMENTS BETWEEN
083900*    PARAGRAPHS.
084000 224-CK-PART-FILTER.
084100
084200     MOVE 'NO ' TO WS-SEARCH-FOUND-SW.
084300     SET PFLT-INDEX TO 1.
084400     SEARCH WS-PART-FILTER-ENTRY
084500         AT END
084600            MOVE 'NO ' TO WS-SEARCH-FOUND-SW
084700         WHEN PFLT-INDEX IS GREATER THAN WS-PART-FILTER-COUNT
084800            MOVE 'NO ' TO WS-SEARCH-FOUND-SW
084900         WHEN WS-PART-FILTER-ENTRY (PFLT-INDEX) IS EQUAL TO
085000              PO-PART-NUMBER
085100            MOVE 'YES' TO WS-SEARCH-FOUND-SW.
085200
085300 224-CK-PART-FILTER-EXIT.
085400     EXIT.
085500
085600
085700*    OUTPUT PROCEDURE OF THE MAIN SORT.  RUNS ONCE, DRIVING THE
085800*    SORTED-RECORD LOOP AND THEN THE END-OF-RUN SECTIONS OF THE
085900*    REPORT (FINAL PERIOD BREAK, KPI SUMMARY, DOWNTIME SUMMARY) IN
086000*    THAT ORDER.  IF NO RECORDS SURVIVED SELECTION THE SORT
086100*    RETURNS
086200*    NOTHING AND WE SKIP STRAIGHT TO THE EXIT RATHER THAN PRINTING
086300*    AN EMPTY REPORT BODY.
086400 300-SRT-OUTPUT-PROCD.
086500
086600*    OUTPUT PROCEDURE OF THE MAIN SORT.
086700     PERFORM 320-INITIALIZE-OUTPUT THRU
086800                  320-INITIALIZE-OUTPUT-EXIT.
086900     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
087000     IF EOF-SRT-OUTPUT
087100        DISPLAY 'NO SELECTED PRODUCTION ORDERS TO REPORT'
087200        GO TO 300-EXIT.
087300*    PRIME THE BREAK KEY FROM THE FIRST SORTED RECORD BEFORE
087400*    THE MAIN LOOP STARTS, SO THE FIRST RECORD DOES NOT FALSELY
087500*    TRIGGER A PERIOD BREAK AGAINST THE SPACES LEFT BY
087600*    320-INITIALIZE-OUTPUT.
087700     MOVE SRT-PERIOD-KEY TO WS-PREVIOUS-PERIOD-KEY.
087800     PERFORM 340-PRSS-SORTED-OUTPUT THRU
087900                                    340-PRSS-SORTED-OUTPUT-EXIT
088000        UNTIL EOF-SRT-OUTPUT.
088100     PERFORM 400-PRSS-PERIOD-BREAK THRU
088200                                    400-PRSS-PERIOD-BREAK-EXIT.
088300     PERFORM 500-PRSS-KPI-SUMMARY THRU
088400                                    500-PRSS-KPI-SUMMARY-EXIT.
088500     PERFORM 650-PRSS-DOWNTIME-SUMMARY THRU
088600                               650-PRSS-DOWNTIME-SUMMARY-EXIT.
088700
088800 300-EXIT.
088900     EXIT.
089000
089100
089200*    ZEROES EVERY RUNNING ACCUMULATOR (PERIOD AND GRAND) BEFORE
089300*    THE
089400*    FIRST SORTED RECORD IS PROCESSED, SINCE THIS PROGRAM RUNS
089500*    ONCE
089600*    PER JOB STEP AND WORKING-STORAGE VALUE CLAUSES ONLY SET THE
089700*    INITIAL STATE AT PROGRAM LOAD, NOT ON EVERY CALL.
089800 320-INITIALIZE-OUTPUT.
089900
090000*    RESET THE REPORT-CONTROL AND PERIOD-ACCUMULATOR FIELDS.
090100     MOVE ZEROS TO WS-PAGE-COUNT,
090200                   WS-LINE-SPACING,
090300                   WS-PERIOD-REC-COUNT,
090400                   WS-PERIOD-OEE-SUM,
090500                   WS-LINE-DOWNTIME-COUNT.
090600*    RESET THE JOB-WIDE GRAND ACCUMULATORS CARRIED IN OEEWORK.
090700     MOVE ZEROS TO OEE-ACC-REC-COUNT,
090800                   OEE-ACC-OEE-SUM,
090900                   OEE-ACC-AVAIL-SUM,
091000                   OEE-ACC-PERF-SUM,
091100                   OEE-ACC-QUAL-SUM,
091200                   OEE-ACC-PLANNED-DT-SUM,
091300                   OEE-ACC-UNPLANNED-DT-SUM.
091400     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
091500     MOVE SPACES TO DL-DETAIL.
091600*    RUN DATE IS HARD-CODED PENDING A DATE-SOURCE DECISION - NO
091700*    INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM SO THIS WOULD
091800*    COME FROM A SYSTEM DATE SERVICE, NOT FUNCTION CURRENT-
091900*    DATE.
092000     MOVE '05-19-26' TO RPT-DATE.
092100
092200 320-INITIALIZE-OUTPUT-EXIT.
092300     EXIT.
092400
092500
092600*    MAIN SORTED-RECORD LOOP.  FIRES THE PERIOD BREAK WHEN THE KEY
092700*    CHANGES, THEN RECOMPUTES THE FOUR RATIOS FOR THIS RECORD,
092800*    PRINTS ITS DETAIL LINE, ROLLS IT INTO THE RUN-TIME DOWNTIME
092900*    TABLE, AND RETURNS THE NEXT SORTED RECORD.  ORDER MATTERS -
093000*    THE BREAK TEST USES THE PREVIOUS RECORD'S KEY, SO IT MUST RUN
093100*    BEFORE WS-PREVIOUS-PERIOD-KEY IS UPDATED FURTHER DOWN IN
093200*    400-PRSS-PERIOD-BREAK ITSELF.
093300 340-PRSS-SORTED-OUTPUT.
093400
093500*    FIRE THE PERIOD BREAK ON THE OLD KEY BEFORE TOUCHING
093600*    ANYTHING ELSE FOR THIS RECORD.
093700     IF SRT-PERIOD-KEY IS NOT EQUAL TO WS-PREVIOUS-PERIOD-KEY
093800        PERFORM 400-PRSS-PERIOD-BREAK THRU
093900                                    400-PRSS-PERIOD-BREAK-EXIT.
094000     PERFORM 344-CALC-OEE-METRICS THRU
094100                                    344-CALC-OEE-METRICS-EXIT.
094200     PERFORM 343-DETAIL-LINE-PRSS THRU
094300                                    343-DETAIL-LINE-PRSS-EXIT.
094400     PERFORM 600-ACCUM-LINE-DOWNTIME THRU
094500                              600-ACCUM-LINE-DOWNTIME-EXIT.
094600     PERFORM 900-RETURN-SRTD-REC THRU
094700                                    900-RETURN-SRTD-REC-EXIT.
094800
094900
095000 340-PRSS-SORTED-OUTPUT-EXIT.
095100     EXIT.
095200
095300
095400*    FORMATS AND WRITES ONE DETAIL LINE, THEN ROLLS THIS RECORD'S
095500*    RATIOS INTO BOTH THE CURRENT PERIOD ACCUMULATOR AND THE JOB-
095600*    WIDE GRAND ACCUMULATOR.  WS-PCT-CONV IS REUSED ACROSS ALL
095700*    FOUR
095800*    PERCENTAGE CONVERSIONS BELOW RATHER THAN CARRYING FOUR
095900*    SEPARATE SCRATCH FIELDS, SINCE EACH ONE IS MOVED OUT TO ITS
096000*    OWN DETAIL-LINE FIELD IMMEDIATELY AFTER THE COMPUTE.
096100 343-DETAIL-LINE-PRSS.
096200
096300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
096400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
096500           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
096600*    MOVE THE SORT-RECORD FIELDS STRAIGHT ACROSS TO THE DETAIL
096700*    LINE, THEN CONVERT AND MOVE THE FOUR COMPUTED RATIOS.
096800     MOVE SRT-START-DATE-NUM TO START-DATE-DL.
096900     MOVE SRT-START-TIME-NUM TO START-TIME-DL.
097000     MOVE SRT-PRODUCTION-LINE TO LINE-DL.
097100     MOVE SRT-PART-NUMBER TO PART-DL.
097200*    FOUR IDENTICAL PERCENT CONVERSIONS, ONE PER RATIO - WS-
097300*    PCT-CONV IS MOVED OUT TO ITS DETAIL-LINE FIELD IMMEDIATELY
097400*    AFTER EACH COMPUTE SO REUSING IT IS SAFE.
097500     COMPUTE WS-PCT-CONV ROUNDED = OEE-VALUE * 100.
097600     MOVE WS-PCT-CONV TO OEE-DL.
097700     COMPUTE WS-PCT-CONV ROUNDED = OEE-AVAILABILITY * 100.
097800     MOVE WS-PCT-CONV TO AVAIL-DL.
097900     COMPUTE WS-PCT-CONV ROUNDED = OEE-PERFORMANCE * 100.
098000     MOVE WS-PCT-CONV TO PERF-DL.
098100     COMPUTE WS-PCT-CONV ROUNDED = OEE-QUALITY * 100.
098200     MOVE WS-PCT-CONV TO QUAL-DL.
098300     MOVE WS-RECALC-PLANNED-TIME TO PLANNED-TIME-DL.
098400     MOVE SRT-ACTUAL-PROD-TIME TO ACTUAL-TIME-DL.
098500     MOVE SRT-TOTAL-PIECES TO TOTAL-PIECES-DL.
098600     MOVE SRT-GOOD-PIECES TO GOOD-PIECES-DL.
098700     WRITE OEE-REPORT-LINE FROM DL-DETAIL
098800         AFTER ADVANCING WS-LINE-SPACING.
098900     ADD WS-LINE-SPACING TO WS-LINES-USED.
099000     MOVE 1 TO WS-LINE-SPACING.
099100     MOVE SPACES TO DL-DETAIL.
099200     ADD 1 TO WS-PERIOD-REC-COUNT.
099300     ADD OEE-VALUE TO WS-PERIOD-OEE-SUM.
099400     ADD 1 TO OEE-ACC-REC-COUNT.
099500     ADD OEE-VALUE TO OEE-ACC-OEE-SUM.
099600     ADD OEE-AVAILABILITY TO OEE-ACC-AVAIL-SUM.
099700     ADD OEE-PERFORMANCE TO OEE-ACC-PERF-SUM.
099800     ADD OEE-QUALITY TO OEE-ACC-QUAL-SUM.
099900*    NOTE - LATEST-KPI FIELDS ARE SET IN 850-FORMAT-RELEASE NOW,
100000*    NOT HERE.  SEE RQ-8955 IN THE MAINTENANCE LOG.
100100
100200
100300 343-DETAIL-LINE-PRSS-EXIT.
100400     EXIT.
100500
100600
100700*    RULE 2 OF THE ENGINEERING SPEC - RECOMPUTE PLANNED PRODUCTION
100800*    TIME FROM TOTAL PIECES AND IDEAL CYCLE TIME (THE INPUT
100900*    PLANNED-PROD-TIME FIELD IS NOT TRUSTED), THEN DERIVE
101000*    AVAILABILITY, PERFORMANCE, QUALITY AND OEE FROM THE UNCLAMPED
101100*    RATIOS BEFORE CLAMPING EACH ONE INTO [0,1].  OEE ITSELF MUST
101200*    BE COMPUTED FROM THE UNCLAMPED FACTORS, NOT THE CLAMPED ONES,
101300*    OR A RECORD WITH ONE FACTOR OVER 100% WOULD UNDERSTATE OEE
101400*    AFTER CLAMPING.  A ZERO ACTUAL-PROD-TIME OR TOTAL-PIECES
101500*    WOULD
101600*    DIVIDE BY ZERO, SO BOTH RATIOS ARE GUARDED.
101700 344-CALC-OEE-METRICS.
101800
101900*    RULE 2 - RECOMPUTE PLANNED PRODUCTION TIME, OVERRIDING THE
102000*    INPUT VALUE, THEN DERIVE THE THREE RATIOS AND OEE FROM THE
102100*    UNCLAMPED RATIOS BEFORE CLAMPING EACH ONE TO [0,1].
102200     COMPUTE WS-RECALC-PLANNED-TIME ROUNDED =
102300             SRT-TOTAL-PIECES * SRT-IDEAL-CYCLE-TIME.
102400*    GUARD AGAINST DIVIDE BY ZERO ON A RECORD WITH NO ACTUAL
102500*    PRODUCTION TIME RECORDED - AVAILABILITY AND PERFORMANCE
102600*    COME BACK ZERO RATHER THAN ABENDING THE STEP.
102700     IF SRT-ACTUAL-PROD-TIME IS GREATER THAN ZERO
102800        COMPUTE OEE-AVAILABILITY ROUNDED =
102900                (WS-RECALC-PLANNED-TIME + SRT-PLANNED-DOWNTIME)
103000                 / SRT-ACTUAL-PROD-TIME
103100        COMPUTE OEE-PERFORMANCE ROUNDED =
103200                (SRT-IDEAL-CYCLE-TIME * SRT-TOTAL-PIECES)
103300                 / SRT-ACTUAL-PROD-TIME
103400     ELSE
103500        MOVE ZERO TO OEE-AVAILABILITY
103600        MOVE ZERO TO OEE-PERFORMANCE.
103700*    SAME ZERO-DIVISOR GUARD FOR THE QUALITY RATIO.
103800     IF SRT-TOTAL-PIECES IS GREATER THAN ZERO
103900        COMPUTE OEE-QUALITY ROUNDED =
104000                SRT-GOOD-PIECES / SRT-TOTAL-PIECES
104100     ELSE
104200        MOVE ZERO TO OEE-QUALITY.
104300     COMPUTE OEE-VALUE ROUNDED =
104400             OEE-AVAILABILITY * OEE-PERFORMANCE * OEE-QUALITY.
104500*    CLAMP EACH OF THE FOUR RATIOS INTO [0,1] ONE AT A TIME -
104600*    DONE AFTER OEE-VALUE IS COMPUTED FROM THE UNCLAMPED
104700*    FACTORS, PER RULE 2 OF THE ENGINEERING SPEC.
104800     IF OEE-AVAILABILITY IS LESS THAN ZERO
104900        MOVE ZERO TO OEE-AVAILABILITY.
105000     IF OEE-AVAILABILITY IS GREATER THAN 1
105100        MOVE 1 TO OEE-AVAILABILITY.
105200     IF OEE-PERFORMANCE IS LESS THAN ZERO
105300        MOVE ZERO TO OEE-PERFORMANCE.
105400     IF OEE-PERFORMANCE IS GREATER THAN 1
105500        MOVE 1 TO OEE-PERFORMANCE.
105600     IF OEE-QUALITY IS LESS THAN ZERO
105700        MOVE ZERO TO OEE-QUALITY.
105800     IF OEE-QUALITY IS GREATER THAN 1
105900        MOVE 1 TO OEE-QUALITY.
106000     IF OEE-VALUE IS LESS THAN ZERO
106100        MOVE ZERO TO OEE-VALUE.
106200     IF OEE-VALUE IS GREATER THAN 1
106300        MOVE 1 TO OEE-VALUE.
106400
106500 344-CALC-OEE-METRICS-EXIT.
106600     EXIT.
106700
106800
106900*    ROLLS THE CURRENT PERIOD'S ACCUMULATED OEE INTO A MEAN
107000*    PERCENTAGE AND PRINTS THE TOTALS-FOR-PERIOD LINE - PERIOD
107100*    KEY,
107200*    RECORD COUNT (RQ-8971), AND MEAN OEE.  RESETS THE PERIOD
107300*    ACCUMULATORS FOR THE NEXT PERIOD UNLESS THIS IS THE FINAL
107400*    BREAK AT END OF THE SORTED FILE, IN WHICH CASE THERE IS NO
107500*    NEXT PERIOD TO ACCUMULATE FOR.
107600 400-PRSS-PERIOD-BREAK.
107700
107800*    A PERIOD WITH NO SELECTED RECORDS (POSSIBLE WHEN A
107900*    GRANULARITY CHANGE FIRES A BREAK WITH NOTHING ACCUMULATED)
108000*    PRINTS A ZERO AVERAGE RATHER THAN DIVIDING BY ZERO.
108100     IF WS-PERIOD-REC-COUNT IS GREATER THAN ZERO
108200        COMPUTE WS-PCT-CONV ROUNDED =
108300             (WS-PERIOD-OEE-SUM / WS-PERIOD-REC-COUNT) * 100
108400     ELSE
108500        MOVE ZERO TO WS-PCT-CONV.
108600     MOVE 2 TO WS-LINE-SPACING.
108700     MOVE WS-PREVIOUS-PERIOD-KEY TO PERIOD-TL.
108800     MOVE WS-PERIOD-REC-COUNT TO PERIOD-REC-CNT-TL.
108900     MOVE WS-PCT-CONV TO AVG-OEE-TL.
109000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
109100        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
109200           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
109300     WRITE OEE-REPORT-LINE FROM TL-PERIOD-TOTAL
109400         AFTER ADVANCING WS-LINE-SPACING.
109500     ADD WS-LINE-SPACING TO WS-LINES-USED.
109600*    ONLY RESET THE PERIOD ACCUMULATORS WHEN THERE IS A NEXT
109700*    PERIOD TO ACCUMULATE FOR - THE FINAL BREAK AT END OF FILE
109800*    LEAVES THEM ALONE SINCE NOTHING ELSE WILL READ THEM.
109900     IF NOT EOF-SRT-OUTPUT
110000        MOVE ZERO TO WS-PERIOD-REC-COUNT
110100        MOVE ZERO TO WS-PERIOD-OEE-SUM
110200        MOVE SRT-PERIOD-KEY TO WS-PREVIOUS-PERIOD-KEY.
110300
110400 400-PRSS-PERIOD-BREAK-EXIT.
110500     EXIT.
110600
110700
110800*    BUILDS THE PERIOD-BREAK KEY ACCORDING TO THE RUN'S
110900*    GRANULARITY
111000*    SWITCH - CCYYMM FOR MONTHLY, CCYY FOR YEARLY, CCYY + ISO WEEK
111100*    NUMBER FOR WEEKLY, OR THE FULL CCYYMMDD FOR DAILY (THE
111200*    DEFAULT, AND WHATEVER FALLS THROUGH ON AN UNRECOGNIZED CODE -
111300*    SEE PERIOD-GRAN-CLASS IN 100-READ-PARM-CARD).
111400 480-CALC-PERIOD-KEY.
111500
111600     MOVE SPACES TO WS-CALC-PERIOD-KEY.
111700*    MONTHLY, YEARLY, WEEKLY, THEN DAILY AS THE FINAL ELSE -
111800*    SEE THE MAINTENANCE LOG FOR WHY AN UNRECOGNIZED CODE CAN
111900*    NO LONGER REACH THIS PARAGRAPH AT ALL (RQ-8971).
112000     IF WS-PERIOD-GRANULARITY IS EQUAL TO 'M'
112100        MOVE PO-START-CCYY TO WS-CALC-PERIOD-KEY (1:4)
112200        MOVE PO-START-MM TO WS-CALC-PERIOD-KEY (5:2)
112300     ELSE
112400        IF WS-PERIOD-GRANULARITY IS EQUAL TO 'Y'
112500           MOVE PO-START-CCYY TO WS-CALC-PERIOD-KEY (1:4)
112600        ELSE
112700           IF WS-PERIOD-GRANULARITY IS EQUAL TO 'W'
112800              PERFORM 485-CALC-ISO-WEEK THRU
112900                                    485-CALC-ISO-WEEK-EXIT
113000              MOVE PO-START-CCYY TO WS-CALC-PERIOD-KEY (1:4)
113100              MOVE WS-ISO-WEEK-NUM TO WS-CALC-PERIOD-KEY (5:2)
113200           ELSE
113300              MOVE PO-START-DATE-NUM TO WS-CALC-PERIOD-KEY.
113400
113500 480-CALC-PERIOD-KEY-EXIT.
113600     EXIT.
113700
113800
113900*    ISO WEEK NUMBER IS DERIVED FROM DAY-OF-YEAR RATHER THAN A
114000*    TRUE
114100*    ISO 8601 WEEK (WHICH WOULD REQUIRE KNOWING THE WEEKDAY OF
114200*    JANUARY 1ST) - THIS SHOP'S REPORTING NEVER NEEDS WEEK NUMBERS
114300*    TO LINE UP ACROSS A YEAR BOUNDARY, ONLY TO GROUP RECORDS
114400*    WITHIN A YEAR, SO THE SIMPLER CALCULATION IS GOOD ENOUGH.
114500*    CAPPED AT 53 SO A LEAP-YEAR DAY 366 DOES NOT OVERFLOW THE
114600*    2-DIGIT KEY FIELD.
114700 485-CALC-ISO-WEEK.
114800
114900*    487-CALC-DAY-OF-YEAR NEEDS TO KNOW LEAP-YEAR STATUS BEFORE
115000*    IT CAN DECIDE WHETHER TO ADD THE FEBRUARY 29TH ADJUSTMENT.
115100     PERFORM 487-CALC-DAY-OF-YEAR THRU
115200                                 487-CALC-DAY-OF-YEAR-EXIT.
115300     COMPUTE WS-ISO-WEEK-NUM = ((WS-DAY-OF-YEAR - 1) / 7) + 1.
115400     IF WS-ISO-WEEK-NUM IS GREATER THAN 53
115500        MOVE 53 TO WS-ISO-WEEK-NUM.
115600
115700 485-CALC-ISO-WEEK-EXIT.
115800     EXIT.
115900
116000
116100*    SUMS THE MONTH-DAYS TABLE FOR EVERY COMPLETE MONTH BEFORE THE
116200*    CURRENT ONE, THEN ADDS THE DAY-OF-MONTH.  THE LEAP-DAY
116300*    ADJUSTMENT ONLY APPLIES PAST FEBRUARY, SINCE FEBRUARY 29TH
116400*    ITSELF IS ALREADY COUNTED CORRECTLY BY THE DAY-OF-MONTH ADD.
116500 487-CALC-DAY-OF-YEAR.
116600
116700     PERFORM 489-CK-LEAP-YEAR THRU 489-CK-LEAP-YEAR-EXIT.
116800*    START FROM THE DAY-OF-MONTH, THEN ADD EVERY COMPLETE MONTH
116900*    BEFORE THIS ONE VIA THE PERFORM VARYING BELOW.
117000     MOVE PO-START-DD TO WS-DAY-OF-YEAR.
117100     IF PO-START-MM IS GREATER THAN 1
117200        PERFORM 488-ADD-MONTH-DAYS THRU
117300                               488-ADD-MONTH-DAYS-EXIT
117400           VARYING MDAYS-INDEX FROM 1 BY 1
117500           UNTIL MDAYS-INDEX IS EQUAL TO PO-START-MM.
117600     IF LEAP-YEAR AND PO-START-MM IS GREATER THAN 2
117700        ADD 1 TO WS-DAY-OF-YEAR.
117800
117900 487-CALC-DAY-OF-YEAR-EXIT.
118000     EXIT.
118100
118200
118300*    ONE PASS OF THE PERFORM VARYING LOOP IN 487 - KEPT AS ITS OWN
118400*    PARAGRAPH RATHER THAN INLINE SINCE PERFORM VARYING ON THIS
118500*    SYSTEM CANNOT TARGET AN IN-LINE STATEMENT BLOCK.
118600 488-ADD-MONTH-DAYS.
118700
118800     ADD WS-MONTH-DAYS (MDAYS-INDEX) TO WS-DAY-OF-YEAR.
118900
119000 488-ADD-MONTH-DAYS-EXIT.
119100     EXIT.
119200
119300
119400*    STANDARD DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 LEAP TEST,
119500*    HAND-
119600*    ROLLED WITH THREE DIVIDE STATEMENTS SINCE NO INTRINSIC
119700*    FUNCTIONS ARE USED ANYWHERE ON THIS SYSTEM.
119800 489-CK-LEAP-YEAR.
119900
120000     MOVE 'NO ' TO WS-LEAP-YEAR-SW.
120100     DIVIDE PO-START-CCYY BY 4 GIVING WS-QUOT-WORK
120200                               REMAINDER WS-REM-WORK.
120300     IF WS-REM-WORK IS EQUAL TO ZERO
120400        MOVE 'YES' TO WS-LEAP-YEAR-SW
120500        DIVIDE PO-START-CCYY BY 100 GIVING WS-QUOT-WORK
120600                                  REMAINDER WS-REM-WORK
120700        IF WS-REM-WORK IS EQUAL TO ZERO
120800           MOVE 'NO ' TO WS-LEAP-YEAR-SW
120900           DIVIDE PO-START-CCYY BY 400 GIVING WS-QUOT-WORK
121000                                     REMAINDER WS-REM-WORK
121100           IF WS-REM-WORK IS EQUAL TO ZERO
121200              MOVE 'YES' TO WS-LEAP-YEAR-SW.
121300
121400 489-CK-LEAP-YEAR-EXIT.
121500     EXIT.
121600
121700
121800*    PRINTS THE TWO KPI LINES AT THE END OF THE REPORT - LATEST
121900*    RECORD (FROM WS-LATEST-*, SNAPSHOT IN 850-FORMAT-RELEASE
122000*    BEFORE THE SORT, SEE RQ-8955) AND JOB AVERAGE (FROM THE GRAND
122100*    ACCUMULATORS ROLLED UP OVER EVERY SELECTED RECORD IN
122200*    343-DETAIL-LINE-PRSS).  A ZERO-RECORD JOB PRINTS ZEROS ON THE
122300*    AVERAGE LINE RATHER THAN DIVIDING BY ZERO.
122400 500-PRSS-KPI-SUMMARY.
122500
122600     MOVE 2 TO WS-LINE-SPACING.
122700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
122800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
122900           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
123000     COMPUTE WS-PCT-CONV ROUNDED = WS-LATEST-AVAIL * 100.
123100     MOVE WS-PCT-CONV TO LATEST-AVAIL-KL.
123200     COMPUTE WS-PCT-CONV ROUNDED = WS-LATEST-PERF * 100.
123300     MOVE WS-PCT-CONV TO LATEST-PERF-KL.
123400     COMPUTE WS-PCT-CONV ROUNDED = WS-LATEST-QUAL * 100.
123500     MOVE WS-PCT-CONV TO LATEST-QUAL-KL.
123600     COMPUTE WS-PCT-CONV ROUNDED = WS-LATEST-OEE * 100.
123700     MOVE WS-PCT-CONV TO LATEST-OEE-KL.
123800     WRITE OEE-REPORT-LINE FROM KL-LATEST-KPI
123900         AFTER ADVANCING WS-LINE-SPACING.
124000     ADD WS-LINE-SPACING TO WS-LINES-USED.
124100     MOVE 1 TO WS-LINE-SPACING.
124200*    A ZERO-RECORD JOB (EVERY RECORD REJECTED OR FILTERED OUT)
124300*    PRINTS ZEROS ON THE AVERAGE LINE RATHER THAN DIVIDING BY
124400*    ZERO.
124500     IF OEE-ACC-REC-COUNT IS GREATER THAN ZERO
124600        COMPUTE WS-PCT-CONV ROUNDED =
124700             (OEE-ACC-AVAIL-SUM / OEE-ACC-REC-COUNT) * 100
124800        MOVE WS-PCT-CONV TO AVG-AVAIL-KL
124900        COMPUTE WS-PCT-CONV ROUNDED =
125000             (OEE-ACC-PERF-SUM / OEE-ACC-REC-COUNT) * 100
125100        MOVE WS-PCT-CONV TO AVG-PERF-KL
125200        COMPUTE WS-PCT-CONV ROUNDED =
125300             (OEE-ACC-QUAL-SUM / OEE-ACC-REC-COUNT) * 100
125400        MOVE WS-PCT-CONV TO AVG-QUAL-KL
125500        COMPUTE WS-PCT-CONV ROUNDED =
125600             (OEE-ACC-OEE-SUM / OEE-ACC-REC-COUNT) * 100
125700        MOVE WS-PCT-CONV TO AVG-OEE-KL
125800     ELSE
125900        MOVE ZERO TO AVG-AVAIL-KL
126000        MOVE ZERO TO AVG-PERF-KL
126100        MOVE ZERO TO AVG-QUAL-KL
126200        MOVE ZERO TO AVG-OEE-KL.
126300     WRITE OEE-REPORT-LINE FROM KL-AVERAGE-KPI
126400         AFTER ADVANCING WS-LINE-SPACING.
126500     ADD WS-LINE-SPACING TO WS-LINES-USED.
126600
126700 500-PRSS-KPI-SUMMARY-EXIT.
126800     EXIT.
126900
127000
127100*    ROLLS THIS RECORD'S PLANNED AND UNPLANNED DOWNTIME INTO THE
127200*    RUN-TIME PER-LINE TABLE, RESPECTING THE OPTIONAL DOWNTIME
127300*    DATE-RANGE FILTER FROM THE PARM CARD (SEPARATE FROM, AND NOT
127400*    NECESSARILY THE SAME AS, THE MAIN REPORT DATE FILTER).  A
127500*    LINE
127600*    NOT YET SEEN IN THE TABLE IS ADDED ON THE SPOT RATHER THAN
127700*    REQUIRING A SEPARATE REFERENCE TABLE OF LINE IDS.
127800 600-ACCUM-LINE-DOWNTIME.
127900
128000*    SKIP THE ROLL-UP ENTIRELY WHEN THE RECORD FALLS OUTSIDE
128100*    THE OPTIONAL DOWNTIME DATE RANGE - THE RECORD STILL PRINTS
128200*    ITS OWN DETAIL LINE, IT JUST DOES NOT COUNT TOWARD
128300*    DOWNTIME.
128400     IF DOWNTIME-FILTER-ACTIVE
128500        IF SRT-START-DATE-NUM IS LESS THAN WS-DOWNTIME-START-DATE
128600           OR
128700           SRT-START-DATE-NUM IS GREATER THAN WS-DOWNTIME-END-DATE
128800           GO TO 600-ACCUM-LINE-DOWNTIME-EXIT.
128900     MOVE 'NO ' TO WS-SEARCH-FOUND-SW.
129000     SET DT-LINE-INDEX TO 1.
129100     SEARCH WS-LINE-DOWNTIME-ENTRY
129200         AT END
129300            NEXT SENTENCE
129400         WHEN DT-LINE-ID (DT-LINE-INDEX) IS EQUAL TO
129500              SRT-PRODUCTION-LINE
129600            MOVE 'YES' TO WS-SEARCH-FOUND-SW.
129700*    LINE ALREADY IN THE TABLE - FOLD THIS RECORD'S DOWNTIME
129800*    INTO ITS RUNNING TOTALS.
129900     IF SEARCH-ITEM-FOUND
130000        ADD SRT-PLANNED-DOWNTIME
130100            TO DT-PLANNED-DT-SUM (DT-LINE-INDEX)
130200        ADD SRT-UNPLANNED-DOWNTIME
130300            TO DT-UNPLANNED-DT-SUM (DT-LINE-INDEX)
130400     ELSE
130500*    FIRST TIME THIS LINE HAS SHOWN UP - ADD A NEW ENTRY AT THE
130600*    NEXT FREE SLOT IN THE TABLE.
130700        ADD 1 TO WS-LINE-DOWNTIME-COUNT
130800        SET DT-LINE-INDEX TO WS-LINE-DOWNTIME-COUNT
130900        MOVE SRT-PRODUCTION-LINE TO DT-LINE-ID (DT-LINE-INDEX)
131000        MOVE SRT-PLANNED-DOWNTIME
131100            TO DT-PLANNED-DT-SUM (DT-LINE-INDEX)
131200        MOVE SRT-UNPLANNED-DOWNTIME
131300            TO DT-UNPLANNED-DT-SUM (DT-LINE-INDEX).
131400
131500 600-ACCUM-LINE-DOWNTIME-EXIT.
131600     EXIT.
131700
131800
131900*    WALKS THE RUN-TIME LINE-DOWNTIME TABLE BUILT DURING THE
132000*    SORTED-RECORD LOOP, PRINTING ONE LINE PER PRODUCTION LINE AND
132100*    ACCUMULATING THE JOB GRAND TOTAL AS IT GOES, THEN PRINTS THE
132200*    GRAND-TOTAL LINE ITSELF.
132300 650-PRSS-DOWNTIME-SUMMARY.
132400
132500*    RESET THE GRAND DOWNTIME TOTALS BEFORE WALKING THE TABLE -
132600*    660-PRSS-DOWNTIME-LINE FOLDS EACH LINE'S TOTALS IN AS IT
132700*    GOES.
132800     MOVE ZERO TO OEE-ACC-PLANNED-DT-SUM.
132900     MOVE ZERO TO OEE-ACC-UNPLANNED-DT-SUM.
133000     IF WS-LINE-DOWNTIME-COUNT IS GREATER THAN ZERO
133100        PERFORM 660-PRSS-DOWNTIME-LINE THRU
133200                                 660-PRSS-DOWNTIME-LINE-EXIT
133300           VARYING DT-LINE-INDEX FROM 1 BY 1
133400           UNTIL DT-LINE-INDEX IS GREATER THAN
133500                 WS-LINE-DOWNTIME-COUNT.
133600     MOVE 2 TO WS-LINE-SPACING.
133700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
133800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
133900           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
134000     MOVE OEE-ACC-PLANNED-DT-SUM TO PLANNED-DT-GTL.
134100     MOVE OEE-ACC-UNPLANNED-DT-SUM TO UNPLANNED-DT-GTL.
134200     WRITE OEE-REPORT-LINE FROM DTL-GRAND-DOWNTIME
134300         AFTER ADVANCING WS-LINE-SPACING.
134400     ADD WS-LINE-SPACING TO WS-LINES-USED.
134500
134600 650-PRSS-DOWNTIME-SUMMARY-EXIT.
134700     EXIT.
134800
134900
135000*    ONE PASS OF THE PERFORM VARYING LOOP IN 650 - PRINTS A SINGLE
135100*    LINE'S DOWNTIME TOTALS AND FOLDS THEM INTO THE RUNNING GRAND
135200*    TOTAL AT THE SAME TIME, SO 650 DOES NOT NEED A SECOND PASS
135300*    OVER THE TABLE JUST TO SUM IT.
135400 660-PRSS-DOWNTIME-LINE.
135500
135600     MOVE 1 TO WS-LINE-SPACING.
135700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
135800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
135900           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
136000     MOVE DT-LINE-ID (DT-LINE-INDEX) TO DOWNTIME-LINE-DTL.
136100     MOVE DT-PLANNED-DT-SUM (DT-LINE-INDEX) TO PLANNED-DT-DTL.
136200     MOVE DT-UNPLANNED-DT-SUM (DT-LINE-INDEX)
136300         TO UNPLANNED-DT-DTL.
136400     WRITE OEE-REPORT-LINE FROM DTL-LINE-DOWNTIME
136500         AFTER ADVANCING WS-LINE-SPACING.
136600     ADD WS-LINE-SPACING TO WS-LINES-USED.
136700     ADD DT-PLANNED-DT-SUM (DT-LINE-INDEX)
136800         TO OEE-ACC-PLANNED-DT-SUM.
136900     ADD DT-UNPLANNED-DT-SUM (DT-LINE-INDEX)
137000         TO OEE-ACC-UNPLANNED-DT-SUM.
137100
137200 660-PRSS-DOWNTIME-LINE-EXIT.
137300     EXIT.
137400
137500
137600*    WRITES THE TWO-LINE ERROR ENTRY (MESSAGE, THEN THE FAILING
137700*    RECORD'S KEY FIELDS) TO THE SEPARATE ERROR LISTING FILE.
137800*    UPSI-0 CONTROLS WHETHER THE SAME MESSAGE IS ALSO ECHOED TO
137900*    SYSOUT FOR THIRD-SHIFT OPERATORS WHO WATCH THE JOB LOG RATHER
138000*    THAN THE PRINTED LISTING (RQ-8940).
138100 700-WRITE-ERROR-LISTING.
138200
138300*    FLAG THE RECORD AS INVALID SO 210-PRSS-INPUT-RECORDS SKIPS
138400*    THE SELECTION TEST FOR IT, THEN WRITE THE TWO-LINE ERROR
138500*    ENTRY (MESSAGE, THEN KEY FIELDS).
138600     MOVE 'NO ' TO WS-INPUT-OK-SW.
138700     ADD 1 TO WS-INVALID-CTR.
138800*    MESSAGE LINE FIRST, THEN THE FAILING RECORD'S KEY FIELDS
138900*    ON A SECOND ERROR-LISTING LINE.
139000     WRITE OEE-ERROR-LINE FROM ERROR-MESSAGE-EL.
139100     IF ERR-ECHO-TO-SYSOUT
139200        DISPLAY ERROR-MESSAGE-EL.
139300     MOVE PO-START-DATE-NUM TO EL-START-DATE.
139400     MOVE PO-START-TIME-NUM TO EL-START-TIME.
139500     MOVE PO-PRODUCTION-LINE TO EL-LINE.
139600     MOVE PO-PART-NUMBER TO EL-PART.
139700     WRITE OEE-ERROR-LINE FROM ERROR-RECORD-EL.
139800
139900 700-WRITE-ERROR-LISTING-EXIT.
140000     EXIT.
140100
140200
140300*    PRINTS THE FINAL RECORD-COUNT LINE - READ, INVALID, FILTERED,
140400*    AND PROCESSED (DERIVED, NOT A SEPARATE ACCUMULATOR). 
140500*    NUMBERED
140600*    IN THE 720 RANGE RATHER THAN NEAR 700 SO ITS THRU RANGE DOES
140700*    NOT COLLIDE WITH 700-WRITE-ERROR-LISTING'S (RQ-8940).
140800 720-PRSS-RECORD-COUNTS.
140900
141000     MOVE 2 TO WS-LINE-SPACING.
141100     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
141200        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
141300           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
141400     MOVE WS-READ-CTR TO RC-READ-CT.
141500     MOVE WS-INVALID-CTR TO RC-INVALID-CT.
141600     MOVE WS-FILTERED-CTR TO RC-FILTERED-CT.
141700*    PROCESSED IS DERIVED HERE RATHER THAN CARRIED AS ITS OWN
141800*    ACCUMULATOR - READ MINUS INVALID MINUS FILTERED IS ALWAYS
141900*    CONSISTENT BY CONSTRUCTION.
142000     COMPUTE RC-PROCESSED-CT =
142100             WS-READ-CTR - WS-INVALID-CTR - WS-FILTERED-CTR.
142200     WRITE OEE-REPORT-LINE FROM RC-RECORD-COUNTS
142300         AFTER ADVANCING WS-LINE-SPACING.
142400
142500 720-PRSS-RECORD-COUNTS-EXIT.
142600     EXIT.
142700
142800
142900*    SINGLE READ OF THE PRODUCTION-ORDER FILE, SHARED BY THE FIRST
143000*    READ AHEAD OF THE PROCESSING LOOP AND EVERY SUBSEQUENT READ
143100*    INSIDE IT, SO THE END-OF-FILE HANDLING ONLY LIVES IN ONE
143200*    PLACE.
143300 800-READ-INPUT-FILE.
143400
143500     READ PO-INPUT-FILE INTO PO-INPUT-RECORD
143600         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
143700                 GO TO 800-READ-INPUT-FILE-EXIT.
143800     ADD 1 TO WS-READ-CTR.
143900
144000 800-READ-INPUT-FILE-EXIT.
144100     EXIT.
144200
144300
144400*    MOVES THE VALIDATED, SELECTED RECORD'S FIELDS INTO THE SORT
144500*    RECORD AREA AND RELEASES IT TO THE SORT.  ALSO WHERE THE
144600*    "LATEST" KPI SNAPSHOT IS TAKEN (RQ-8955) - THIS PARAGRAPH
144700*    RUNS
144800*    ONCE PER RECORD IN ORIGINAL START-OF-ORDER READ SEQUENCE,
144900*    BEFORE THE SORT REKEYS ANYTHING ON PERIOD/LINE, SO THE LAST
145000*    RECORD RELEASED HERE IS GENUINELY THE LAST ONE READ.
145100 850-FORMAT-RELEASE.
145200
145300*    BUILD THE PERIOD KEY AND SNAPSHOT THE LATEST-KPI FIELDS
145400*    WHILE STILL IN ORIGINAL READ SEQUENCE - SEE THE PARAGRAPH
145500*    BANNER ABOVE AND RQ-8955 IN THE MAINTENANCE LOG.
145600     PERFORM 480-CALC-PERIOD-KEY THRU 480-CALC-PERIOD-KEY-EXIT.
145700     MOVE WS-CALC-PERIOD-KEY TO SRT-PERIOD-KEY.
145800     MOVE PO-START-DATE-NUM TO SRT-START-DATE-NUM.
145900     MOVE PO-START-TIME-NUM TO SRT-START-TIME-NUM.
146000     MOVE PO-PRODUCTION-LINE TO SRT-PRODUCTION-LINE.
146100     MOVE PO-PART-NUMBER TO SRT-PART-NUMBER.
146200     MOVE PO-PLANNED-PROD-TIME TO SRT-PLANNED-PROD-TIME.
146300     MOVE PO-ACTUAL-PROD-TIME TO SRT-ACTUAL-PROD-TIME.
146400     MOVE PO-IDEAL-CYCLE-TIME TO SRT-IDEAL-CYCLE-TIME.
146500     MOVE PO-TOTAL-PIECES TO SRT-TOTAL-PIECES.
146600     MOVE PO-GOOD-PIECES TO SRT-GOOD-PIECES.
146700     MOVE PO-PLANNED-DOWNTIME TO SRT-PLANNED-DOWNTIME.
146800     MOVE PO-UNPLANNED-DOWNTIME TO SRT-UNPLANNED-DOWNTIME.
146900*    RQ-8955 - SNAPSHOT THE LATEST-KPI FIELDS HERE, WHILE WE ARE
147000*    STILL IN ORIGINAL START-OF-ORDER READ SEQUENCE, NOT AFTER
147100*    THE SORT REKEYS ON PERIOD/LINE.  SEE 344-CALC-OEE-METRICS.
147200     PERFORM 344-CALC-OEE-METRICS THRU
147300                               344-CALC-OEE-METRICS-EXIT.
147400     MOVE OEE-AVAILABILITY TO WS-LATEST-AVAIL.
147500     MOVE OEE-PERFORMANCE TO WS-LATEST-PERF.
147600     MOVE OEE-QUALITY TO WS-LATEST-QUAL.
147700     MOVE OEE-VALUE TO WS-LATEST-OEE.
147800     RELEASE SW-PO-SORT-REC.
147900     ADD 1 TO WS-REL-CTR.
148000
148100 850-FORMAT-RELEASE-EXIT.
148200     EXIT.
148300
148400
148500*    SINGLE RETURN OF THE NEXT SORTED RECORD, SHARED BY THE FIRST
148600*    RETURN AHEAD OF THE OUTPUT LOOP AND EVERY SUBSEQUENT RETURN
148700*    INSIDE IT - SAME ONE-READ-PARAGRAPH PATTERN AS
148800*    800-READ-INPUT-
148900*    FILE.
149000 900-RETURN-SRTD-REC.
149100
149200     RETURN SW-PO-SORT-FILE
149300         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
149400                 GO TO 900-RETURN-SRTD-REC-EXIT.
149500     ADD 1 TO WS-RETR-CTR.
149600
149700 900-RETURN-SRTD-REC-EXIT.
149800     EXIT.
149900
150000
150100*    PAGE-BREAK HEADING ROUTINE - ADVANCES THE PAGE, PRINTS THE
150200*    TITLE/DATE/PAGE-NUMBER LINE, THE GRANULARITY AND
150300*    FILTER-STATUS
150400*    LINE, AND THE COLUMN-HEADING LINE, THEN RESETS WS-LINES-USED
150500*    SO THE NEXT DETAIL LINE IS NOT MISTAKEN FOR A PAGE OVERFLOW.
150600 955-HEADINGS.
150700
150800*    TITLE LINE, THEN THE GRANULARITY/FILTER-STATUS LINE, THEN
150900*    THE COLUMN HEADINGS - RESET WS-LINES-USED LAST SO A DETAIL
151000*    LINE ON THE NEW PAGE IS NOT MISTAKEN FOR ANOTHER OVERFLOW.
151100     ADD 1 TO WS-PAGE-COUNT.
151200     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
151300     MOVE WS-PERIOD-GRANULARITY TO GRAN-HL.
151400     IF LINE-FILTER-ACTIVE
151500        MOVE 'YES' TO LINE-FILT-HL
151600     ELSE
151700        MOVE 'NO ' TO LINE-FILT-HL.
151800     IF PART-FILTER-ACTIVE
151900        MOVE 'YES' TO PART-FILT-HL
152000     ELSE
152100        MOVE 'NO ' TO PART-FILT-HL.
152200     IF DATE-FILTER-ACTIVE
152300        MOVE 'YES' TO DATE-FILT-HL
152400     ELSE
152500        MOVE 'NO ' TO DATE-FILT-HL.
152600     WRITE OEE-REPORT-LINE FROM HL-HEADER-1
152700         AFTER ADVANCING PAGE.
152800     MOVE 2 TO WS-LINE-SPACING.
152900     WRITE OEE-REPORT-LINE FROM HL-HEADER-3
153000         AFTER ADVANCING WS-LINE-SPACING.
153100     MOVE 2 TO WS-LINE-SPACING.
153200     WRITE OEE-REPORT-LINE FROM HL-HEADER-2
153300         AFTER ADVANCING WS-LINE-SPACING.
153400     MOVE 5 TO WS-LINES-USED.
153500     MOVE 2 TO WS-LINE-SPACING.
153600
153700 955-HEADINGS-EXIT.
153800     EXIT.
