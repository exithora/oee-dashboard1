000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OEEGEN.
000300 AUTHOR.        D. G. TREVINO.
000400 INSTALLATION.  PLANT SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  OEEGEN BUILDS A SYNTHETIC PRODUCTION-ORDER FILE, IN THE SAME  *
001100*  LAYOUT OEEBATCH READS, FOR TEST AND DEMONSTRATION RUNS WHEN   *
001200*  NO ACTUAL SHOP-FLOOR EXTRACT IS AVAILABLE.  EACH RECORD CYCLES*
001300*  THROUGH THE SEVEN PART NUMBERS AND FIVE PRODUCTION LINES IN   *
001400*  OEEPART, APPLYING THE PART'S BASE PARAMETERS AND THE LINE'S   *
001500*  MODIFIERS TO GET A REPEATABLE, REASONABLE-LOOKING RESULT -    *
001600*  THIS RUN DOES NOT DRAW RANDOM NUMBERS, SO TWO RUNS WITH THE   *
001700*  SAME RECORD COUNT PRODUCE IDENTICAL OUTPUT.                   *
001800******************************************************************
001900*  MAINTENANCE LOG
002000*  08/14/88  DGT  ORIGINAL - GENERATES DUMMY INVOICE TEST DECKS
002100*                 FOR CNTRLBRK REGRESSION RUNS WHEN NO LIVE
002200*                 EXTRACT IS ON HAND
002300*  03/02/91  DGT  RQ-0198  ADDED RANDOM-LOOKING CUSTOMER NUMBER
002400*                 CYCLE
002500*  07/22/98  DGT  Y2K - EXPANDED ALL DATE FIELDS TO CCYYMMDD
002600*  11/15/00  RSK  RQ-1140  ADDED SECOND-SHIFT VOLUME PROFILE
002700*  09/09/02  IBM  RETIRED - TEST-DECK LAYOUT SUPERSEDED, SEE
002800*                 CNTRLBRK
002900*  04/21/26  TMH  RQ-8814  REBUILT FROM RETIRED INVOICE TEST-
003000*                 DECK GENERATOR TO BUILD OEE PRODUCTION-ORDER
003100*                 SAMPLE DATA
003200*  04/28/26  TMH  RQ-8814  ADDED WEEKDAY/WEEKEND TIMESTAMP
003300*                 ADVANCE VIA ZELLER'S CONGRUENCE DAY-OF-WEEK
003400*  05/06/26  TMH  RQ-8850  PICKS UP LINE05 FROM OEEPART
003500*  05/12/26  TMH  RQ-8830  ADDED PARM CARD READ FOR RECORD COUNT,
003600*                 DEFAULTS TO 500 WHEN THE CARD IS MISSING/BLANK
003700*  06/03/26  CPO  RQ-8940  ADDED UPSI-0 PROGRESS ECHO EVERY 100
003800*                 RECORDS FOR LONG TEST-DATA RUNS
003900*  08/04/26  DMS  RQ-8971  NUMERIC-DIGIT-CLASS WAS DECLARED BUT
004000*                 NEVER TESTED - ADDED PC-RECORD-COUNT-X AND
004100*                 CHANGED THE RECORD-COUNT EDIT IN
004200*                 100-READ-PARM-CARD TO TEST THE DIGIT CLASS
004300*                 INSTEAD OF "IS NUMERIC" ALONE
004400*  08/09/26  DMS  RQ-8988  PROMOTED WS-GEN-CYCLE AND
004500*                 WS-GEN-ONE-MINUS-AVAIL OUT OF WORKING STORAGE
004600*                 GROUPS TO STAND-ALONE 77-LEVEL ITEMS PER SHOP
004700*                 STANDARD FOR SCRATCH-PAD ACCUMULATORS
004800*  08/09/26  DMS  RQ-8988  EXPANDED IN-LINE COMMENTARY THROUGHOUT
004900*                 WORKING-STORAGE AND THE PROCEDURE DIVISION AFTER
005000*                 AUDIT FINDING THAT THE PROGRAM WAS UNDER-
005100*                 DOCUMENTED FOR ITS SIZE - NO LOGIC CHANGED
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
006100     UPSI-0 ON  STATUS IS GEN-ECHO-PROGRESS
006200            OFF STATUS IS GEN-NO-ECHO-PROGRESS.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT PARM-CARD-FILE    ASSIGN TO UT-S-PARMCRD.
006800     SELECT PO-GENERATED-FILE ASSIGN TO UT-S-POGEN.
006900
007000
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD  PARM-CARD-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PARM-CARD-RECORD.
008100
008200 01  PARM-CARD-RECORD                 PIC X(80).
008300
008400 FD  PO-GENERATED-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS PO-GENERATED-FD-RECORD.
009000
009100 01  PO-GENERATED-FD-RECORD           PIC X(80).
009200
009300
009400 WORKING-STORAGE SECTION.
009500
009600*    STANDALONE SCALAR WORK FIELDS - 77 LEVEL PER SHOP CONVENTION,
009700*    NOT PART OF ANY GROUP MOVE OR INITIALIZE.
009800 77  WS-GEN-CYCLE                     PIC S9(03)V9(02).
009900 77  WS-GEN-ONE-MINUS-AVAIL           PIC S9(01)V9(03).
010000
010100*    END-OF-FILE SWITCH FOR THE OPTIONAL PARM CARD READ.
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-EOF-PARM-SW               PIC X(3) VALUE 'NO '.
010400         88  EOF-PARM-CARD                     VALUE 'YES'.
010500     05  FILLER                       PIC X(05).
010600
010700*    HOW MANY RECORDS TO GENERATE - DEFAULTS TO 500, OVERRIDDEN
010800*    BY THE PARM CARD IF ONE IS PRESENT.
010900 01  WS-RUN-PARAMETERS.
011000     05  WS-RECORD-COUNT              PIC 9(05) VALUE 00500.
011100     05  FILLER                       PIC X(03).
011200
011300*    RAW 80-BYTE PARM CARD AND ITS FIELD BREAKDOWN.
011400 01  WS-PARM-CARD-WORK                PIC X(80).
011500 01  WS-PARM-CARD-FIELDS REDEFINES WS-PARM-CARD-WORK.
011600     05  PC-RECORD-COUNT              PIC 9(05).
011700     05  PC-RECORD-COUNT-X  REDEFINES
011800         PC-RECORD-COUNT              PIC X(05).
011900     05  FILLER                       PIC X(75).
012000
012100*    RUN-TIME SEQUENCE COUNTER, WRITTEN-RECORD COUNTER, AND THE
012200*    QUOTIENT/REMAINDER SCRATCH FOR THE THREE CYCLE-BY-MODULO
012300*    PICKS BELOW (PART, LINE, PIECE-COUNT).
012400 01  WS-SUBSCRIPTS.
012500     05  WS-REC-SEQ                   PIC S9(07) COMP VALUE ZERO.
012600     05  WS-WRITTEN-CTR               PIC S9(07) COMP VALUE ZERO.
012700     05  WS-PART-SEL-QUOT             PIC S9(05) COMP.
012800     05  WS-PART-SEL-REM              PIC S9(05) COMP.
012900     05  WS-LINE-SEL-QUOT             PIC S9(05) COMP.
013000     05  WS-LINE-SEL-REM              PIC S9(05) COMP.
013100     05  WS-PIECE-SEL-QUOT            PIC S9(05) COMP.
013200     05  WS-PIECE-SEL-REM             PIC S9(05) COMP.
013300     05  FILLER                       PIC X(04).
013400
013500*    BASE PIECE-COUNT CYCLE - STANDS IN FOR THE SOURCE SYSTEM'S
013600*    RANDOM ~N(500,100) DRAW (SEE NON-GOALS); MINIMUM IS 50.
013700 01  WS-PIECE-BASE-VALUES.
013800     05  FILLER  PIC 9(04)  VALUE 0420.
013900     05  FILLER  PIC 9(04)  VALUE 0460.
014000     05  FILLER  PIC 9(04)  VALUE 0500.
014100     05  FILLER  PIC 9(04)  VALUE 0540.
014200     05  FILLER  PIC 9(04)  VALUE 0580.
014300     05  FILLER  PIC 9(04)  VALUE 0510.
014400     05  FILLER  PIC 9(04)  VALUE 0470.
014500     05  FILLER  PIC 9(04)  VALUE 0530.
014600     05  FILLER  PIC 9(04)  VALUE 0490.
014700     05  FILLER  PIC 9(04)  VALUE 0560.
014800
014900 01  WS-PIECE-BASE-TABLE REDEFINES WS-PIECE-BASE-VALUES.
015000     05  WS-PIECE-BASE  OCCURS 10 TIMES
015100                         INDEXED BY PIECE-TAB-INDEX  PIC 9(04).
015200
015300*    DOWNTIME BUDGET CONSTANTS - STAND IN FOR THE SOURCE SYSTEM'S
015400*    RANDOM EXPONENTIAL DRAWS (MEAN 30 AND MEAN 45 MINUTES).
015500 01  WS-DOWNTIME-CONSTANTS.
015600     05  WS-D1-PLANNED-BASE           PIC S9(03)V9(01)
015700                                                 VALUE +030.0.
015800     05  WS-D2-UNPLANNED-BASE         PIC S9(03)V9(01)
015900                                                 VALUE +045.0.
016000     05  FILLER                       PIC X(04).
016100
016200*    THE RECORD'S DERIVED OEE FIELDS, BUILT UP BY 250-CALC-
016300*    GENERATED-FIELDS BEFORE BEING MOVED TO THE PRODUCTION-
016400*    ORDER LAYOUT.
016500 01  WS-CALC-WORK-FIELDS.
016600     05  WS-GEN-QUALITY               PIC S9(01)V9(03).
016700     05  WS-GEN-PERFORMANCE           PIC S9(01)V9(03).
016800     05  WS-GEN-AVAILABILITY          PIC S9(01)V9(03).
016900     05  WS-GEN-TOTAL-PIECES          PIC S9(07).
017000     05  WS-GEN-GOOD-PIECES           PIC S9(07).
017100     05  WS-GEN-PLANNED-TIME          PIC S9(07)V9(01).
017200     05  WS-GEN-ACTUAL-TIME           PIC S9(07)V9(01).
017300     05  WS-GEN-PLANNED-DOWNTIME      PIC S9(05)V9(01).
017400     05  WS-GEN-UNPLANNED-DOWNTIME    PIC S9(05)V9(01).
017500     05  FILLER                       PIC X(04).
017600
017700*    ZELLER'S CONGRUENCE WORK AREA - DETERMINES WEEKDAY VS.
017800*    WEEKEND FOR THE TIMESTAMP-ADVANCE RULE.  RESULT IS
017900*    0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY.
018000 01  WS-ZELLER-WORK-FIELDS.
018100     05  WS-Z-DAY                     PIC S9(02) COMP.
018200     05  WS-Z-MONTH                   PIC S9(02) COMP.
018300     05  WS-Z-YEAR                    PIC S9(04) COMP.
018400     05  WS-Z-CENTURY                 PIC S9(02) COMP.
018500     05  WS-Z-YR-OF-CENT              PIC S9(02) COMP.
018600     05  WS-Z-TERM1                   PIC S9(03) COMP.
018700     05  WS-Z-TERM2                   PIC S9(02) COMP.
018800     05  WS-Z-TERM3                   PIC S9(02) COMP.
018900     05  WS-Z-SUM                     PIC S9(05) COMP.
019000     05  WS-Z-QUOT                    PIC S9(05) COMP.
019100     05  WS-DAY-OF-WEEK-NUM           PIC S9(01) COMP.
019200     05  FILLER                       PIC X(04).
019300
019400*    CALENDAR-ROLLOVER WORK AREA - ONLY NEEDED WHEN A TIMESTAMP
019500*    ADVANCE CARRIES PAST MIDNIGHT.
019600 01  WS-CALENDAR-WORK-FIELDS.
019700     05  WS-GEN-DAYS-IN-MONTH         PIC 9(02) COMP.
019800     05  WS-GEN-LEAP-YEAR-SW          PIC X(03) VALUE 'NO '.
019900         88  GEN-LEAP-YEAR                      VALUE 'YES'.
020000     05  WS-GEN-QUOT-WORK             PIC S9(05) COMP.
020100     05  WS-GEN-REM-WORK              PIC S9(05) COMP.
020200     05  FILLER                       PIC X(04).
020300
020400 01  WS-GEN-MONTH-DAYS-VALUES.
020500     05  FILLER  PIC 9(02)  VALUE 31.
020600     05  FILLER  PIC 9(02)  VALUE 28.
020700     05  FILLER  PIC 9(02)  VALUE 31.
020800     05  FILLER  PIC 9(02)  VALUE 30.
020900     05  FILLER  PIC 9(02)  VALUE 31.
021000     05  FILLER  PIC 9(02)  VALUE 30.
021100     05  FILLER  PIC 9(02)  VALUE 31.
021200     05  FILLER  PIC 9(02)  VALUE 31.
021300     05  FILLER  PIC 9(02)  VALUE 30.
021400     05  FILLER  PIC 9(02)  VALUE 31.
021500     05  FILLER  PIC 9(02)  VALUE 30.
021600     05  FILLER  PIC 9(02)  VALUE 31.
021700
021800 01  WS-GEN-MONTH-DAYS-TABLE REDEFINES WS-GEN-MONTH-DAYS-VALUES.
021900     05  WS-GEN-MONTH-DAYS  OCCURS 12 TIMES
022000                             INDEXED BY GDAYS-INDEX  PIC 9(02).
022100
022200*    PROGRESS-ECHO DISPLAY LAYOUT FOR THE EVERY-100TH-RECORD
022300*    MESSAGE CONTROLLED BY UPSI-0 (RQ-8940).
022400 01  DISPLAY-LINE.
022500     05  DISP-MESSAGE                 PIC X(45).
022600     05  DISP-VALUE                   PIC ZZZZZZ9.
022700
022800*    PART AND PRODUCTION-LINE REFERENCE TABLES - BASE
022900*    PARAMETERS AND MODIFIERS THIS PROGRAM COMBINES TO BUILD
023000*    EACH GENERATED RECORD'S OEE FIGURES.
023100     COPY OEEPART.
023200
023300*    WORKING STORAGE COPY OF THE PRODUCTION-ORDER LAYOUT - BUILT
023400*    HERE RECORD BY RECORD, THEN WRITTEN FROM ONTO THE FLAT FD
023500*    RECORD (SEE 900-WRITE-GENERATED-REC).
023600     COPY OEEREC.
023700
023800
023900 PROCEDURE DIVISION.
024000
024100*    OPEN THE TWO FILES, READ THE OPTIONAL PARM CARD FOR THE
024200*    RECORD COUNT, SEED THE STARTING TIMESTAMP AT 2023-01-01
024300*    00:00, THEN GENERATE THAT MANY RECORDS AND STOP.  THE SEED
024400*    DATE IS FIXED RATHER THAN READ FROM ANYWHERE SO TWO RUNS
024500*    OF THE SAME RECORD COUNT ALWAYS PRODUCE THE SAME FILE.
024600 000-MAINLINE SECTION.
024700
024800     OPEN INPUT  PARM-CARD-FILE
024900          OUTPUT PO-GENERATED-FILE.
025000     PERFORM 100-READ-PARM-CARD THRU 100-READ-PARM-CARD-EXIT.
025100*    FIXED SEED TIMESTAMP - 2023-01-01 00:00 - SO THE SAME
025200*    RECORD COUNT ALWAYS PRODUCES THE SAME FILE (SEE THE
025300*    PROGRAM BANNER).
025400     MOVE 2023 TO PO-START-CCYY.
025500     MOVE 01   TO PO-START-MM.
025600     MOVE 01   TO PO-START-DD.
025700     MOVE 00   TO PO-START-HH.
025800     MOVE 00   TO PO-START-MN.
025900     PERFORM 200-GENERATE-RECORDS THRU 200-GENERATE-RECORDS-EXIT
026000         VARYING WS-REC-SEQ FROM 1 BY 1
026100         UNTIL WS-REC-SEQ IS GREATER THAN WS-RECORD-COUNT.
026200     DISPLAY 'OEEGEN - RECORDS WRITTEN: ' WS-WRITTEN-CTR.
026300     CLOSE PARM-CARD-FILE
026400           PO-GENERATED-FILE.
026500     MOVE ZERO TO RETURN-CODE.
026600     GOBACK.
026700
026800
026900*    OPTIONAL SINGLE PARM CARD GIVING THE RECORD COUNT TO
027000*    GENERATE.  A MISSING OR BLANK CARD LEAVES WS-RECORD-COUNT
027100*    AT ITS WORKING-STORAGE DEFAULT OF 500.
027200 100-READ-PARM-CARD.
027300
027400*    BLANK THE WORK AREA FIRST, SAME AS OEEBATCH'S PARM-CARD
027500*    READ, SO A SHORT OR MISSING CARD LEAVES SENSIBLE DEFAULTS.
027600     MOVE SPACES TO WS-PARM-CARD-WORK.
027700     READ PARM-CARD-FILE INTO WS-PARM-CARD-WORK
027800         AT END GO TO 100-READ-PARM-CARD-EXIT.
027900*    PC-RECORD-COUNT-X IS TESTED AGAINST THE DIGIT CLASS, NOT
028000*    "IS NUMERIC", SO A SIGN-OVERPUNCHED LAST BYTE ON A MISKEYED
028100*    CARD CANNOT SLIP A NEGATIVE COUNT PAST THE EDIT.
028200     IF PC-RECORD-COUNT-X IS NUMERIC-DIGIT-CLASS AND
028300        PC-RECORD-COUNT IS GREATER THAN ZERO
028400        MOVE PC-RECORD-COUNT TO WS-RECORD-COUNT.
028500
028600 100-READ-PARM-CARD-EXIT.
028700     EXIT.
028800
028900
029000*    BUILDS AND WRITES ONE PRODUCTION-ORDER RECORD - PICK THE
029100*    PART AND LINE FOR THIS SEQUENCE NUMBER, DERIVE THE OEE
029200*    FIELDS FROM THEIR BASE PARAMETERS AND MODIFIERS, WRITE THE
029300*    RECORD, ECHO PROGRESS EVERY 100 RECORDS WHEN UPSI-0 IS ON
029400*    (RQ-8940), THEN ADVANCE THE TIMESTAMP FOR THE NEXT RECORD.
029500 200-GENERATE-RECORDS.
029600
029700     PERFORM 220-PICK-PART THRU 220-PICK-PART-EXIT.
029800     PERFORM 230-PICK-LINE THRU 230-PICK-LINE-EXIT.
029900     PERFORM 250-CALC-GENERATED-FIELDS THRU
030000                             250-CALC-GENERATED-FIELDS-EXIT.
030100     PERFORM 900-WRITE-GENERATED-REC THRU
030200                             900-WRITE-GENERATED-REC-EXIT.
030300*    ONLY DISPLAY ON EVERY 100TH RECORD, NOT EVERY RECORD, SO A
030400*    LARGE TEST RUN DOES NOT FLOOD THE JOB LOG (RQ-8940).
030500     IF GEN-ECHO-PROGRESS
030600        DIVIDE WS-REC-SEQ BY 100 GIVING WS-GEN-QUOT-WORK
030700                                 REMAINDER WS-GEN-REM-WORK
030800        IF WS-GEN-REM-WORK IS EQUAL TO ZERO
030900           MOVE 'OEEGEN - RECORDS GENERATED SO FAR: '
031000                TO DISP-MESSAGE
031100           MOVE WS-REC-SEQ TO DISP-VALUE
031200           DISPLAY DISPLAY-LINE.
031300*    DO NOT ADVANCE THE TIMESTAMP PAST THE LAST RECORD - THERE
031400*    IS NO NEXT RECORD TO ADVANCE IT FOR.
031500     IF WS-REC-SEQ IS LESS THAN WS-RECORD-COUNT
031600        PERFORM 280-ADVANCE-TIMESTAMP THRU
031700                             280-ADVANCE-TIMESTAMP-EXIT.
031800
031900 200-GENERATE-RECORDS-EXIT.
032000     EXIT.
032100
032200
032300*    CYCLES THROUGH THE 7 PART-TABLE ENTRIES IN OEEPART BY
032400*    RECORD SEQUENCE NUMBER MODULO 7 - RECORD 1 GETS PART 1,
032500*    RECORD 8 GETS PART 1 AGAIN, AND SO ON.
032600 220-PICK-PART.
032700
032800     DIVIDE WS-REC-SEQ BY 7 GIVING WS-PART-SEL-QUOT
032900                            REMAINDER WS-PART-SEL-REM.
033000     SET PART-TAB-INDEX TO WS-PART-SEL-REM.
033100     SET PART-TAB-INDEX UP BY 1.
033200
033300 220-PICK-PART-EXIT.
033400     EXIT.
033500
033600
033700*    SAME CYCLE-BY-REMAINDER APPROACH AS 220-PICK-PART, MODULO
033800*    THE 5 PRODUCTION LINES IN OEEPART INSTEAD OF THE 7 PARTS,
033900*    SO PART AND LINE DRIFT IN AND OUT OF PHASE WITH EACH OTHER
034000*    AS THE RECORD SEQUENCE ADVANCES.
034100 230-PICK-LINE.
034200
034300     DIVIDE WS-REC-SEQ BY 5 GIVING WS-LINE-SEL-QUOT
034400                            REMAINDER WS-LINE-SEL-REM.
034500     SET LINE-TAB-INDEX TO WS-LINE-SEL-REM.
034600     SET LINE-TAB-INDEX UP BY 1.
034700
034800 230-PICK-LINE-EXIT.
034900     EXIT.
035000
035100
035200*    MULTIPLIES EACH BASE PART PARAMETER BY THE CURRENT LINE'S
035300*    MODIFIER TO GET THE RECORD'S QUALITY, PERFORMANCE AND
035400*    AVAILABILITY, THEN CLAMPS EACH ONE TO A REALISTIC RANGE -
035500*    A MODIFIER COMBINATION AT THE EXTREMES WOULD OTHERWISE
035600*    PRODUCE AN IMPLAUSIBLE 100% OR NEAR-ZERO FIGURE.  PLANNED
035700*    AND ACTUAL PRODUCTION TIME AND BOTH DOWNTIME FIELDS ARE
035800*    THEN BACKED INTO FROM THOSE THREE RATIOS SO THE GENERATED
035900*    RECORD, WHEN FED BACK THROUGH OEEBATCH, REPRODUCES THEM.
036000 250-CALC-GENERATED-FIELDS.
036100
036200*    PART AND LINE IDENTIFIERS COME STRAIGHT FROM THE REFERENCE
036300*    TABLES - EVERYTHING ELSE ON THIS RECORD IS DERIVED FROM
036400*    THE TWO TABLES' BASE FIGURES AND MODIFIERS.
036500     MOVE PART-TAB-ID (PART-TAB-INDEX)   TO PO-PART-NUMBER.
036600     MOVE LINE-TAB-ID (LINE-TAB-INDEX)   TO PO-PRODUCTION-LINE.
036700     COMPUTE WS-GEN-CYCLE ROUNDED =
036800             PART-TAB-BASE-CYCLE (PART-TAB-INDEX) *
036900             LINE-TAB-CYCLE-MOD (LINE-TAB-INDEX).
037000     COMPUTE WS-GEN-QUALITY ROUNDED =
037100             PART-TAB-BASE-QUALITY (PART-TAB-INDEX) *
037200             LINE-TAB-QUALITY-MOD (LINE-TAB-INDEX).
037300*    CLAMP QUALITY TO A REALISTIC 75.0%-99.5% RANGE - THE RAW
037400*    BASE-TIMES-MODIFIER PRODUCT CAN LAND OUTSIDE THAT WITH
037500*    SOME PART/LINE COMBINATIONS.
037600     IF WS-GEN-QUALITY IS LESS THAN 0.75
037700        MOVE 0.75 TO WS-GEN-QUALITY.
037800     IF WS-GEN-QUALITY IS GREATER THAN 0.995
037900        MOVE 0.995 TO WS-GEN-QUALITY.
038000     COMPUTE WS-GEN-PERFORMANCE ROUNDED =
038100             PART-TAB-BASE-PERF (PART-TAB-INDEX) *
038200             LINE-TAB-PERF-MOD (LINE-TAB-INDEX).
038300*    SAME CLAMP APPROACH FOR PERFORMANCE, RANGE 65.0%-98.0%.
038400     IF WS-GEN-PERFORMANCE IS LESS THAN 0.65
038500        MOVE 0.65 TO WS-GEN-PERFORMANCE.
038600     IF WS-GEN-PERFORMANCE IS GREATER THAN 0.98
038700        MOVE 0.98 TO WS-GEN-PERFORMANCE.
038800     COMPUTE WS-GEN-AVAILABILITY ROUNDED =
038900             PART-TAB-BASE-AVAIL (PART-TAB-INDEX) *
039000             LINE-TAB-AVAIL-MOD (LINE-TAB-INDEX).
039100*    SAME CLAMP APPROACH FOR AVAILABILITY, RANGE 70.0%-97.0%.
039200     IF WS-GEN-AVAILABILITY IS LESS THAN 0.70
039300        MOVE 0.70 TO WS-GEN-AVAILABILITY.
039400     IF WS-GEN-AVAILABILITY IS GREATER THAN 0.97
039500        MOVE 0.97 TO WS-GEN-AVAILABILITY.
039600*    TOTAL PIECES CYCLES THROUGH THE 10-ENTRY BASE-VALUE TABLE
039700*    INDEPENDENTLY OF THE PART AND LINE PICKS ABOVE.
039800     DIVIDE WS-REC-SEQ BY 10 GIVING WS-PIECE-SEL-QUOT
039900                             REMAINDER WS-PIECE-SEL-REM.
040000     SET PIECE-TAB-INDEX TO WS-PIECE-SEL-REM.
040100     SET PIECE-TAB-INDEX UP BY 1.
040200     MOVE WS-PIECE-BASE (PIECE-TAB-INDEX) TO WS-GEN-TOTAL-PIECES.
040300*    BACK INTO GOOD PIECES, PLANNED/ACTUAL TIME AND BOTH
040400*    DOWNTIME FIGURES FROM THE THREE CLAMPED RATIOS, SO
040500*    OEEBATCH RECOMPUTES THE SAME RATIOS FROM THIS RECORD.
040600     COMPUTE WS-GEN-GOOD-PIECES =
040700             WS-GEN-TOTAL-PIECES * WS-GEN-QUALITY.
040800     COMPUTE WS-GEN-PLANNED-TIME ROUNDED =
040900             WS-GEN-TOTAL-PIECES * WS-GEN-CYCLE.
041000     COMPUTE WS-GEN-ACTUAL-TIME ROUNDED =
041100             WS-GEN-PLANNED-TIME /
041200             (WS-GEN-AVAILABILITY * WS-GEN-PERFORMANCE).
041300     COMPUTE WS-GEN-ONE-MINUS-AVAIL = 1 - WS-GEN-AVAILABILITY.
041400     COMPUTE WS-GEN-PLANNED-DOWNTIME ROUNDED =
041500             WS-D1-PLANNED-BASE * WS-GEN-ONE-MINUS-AVAIL * 0.3.
041600     COMPUTE WS-GEN-UNPLANNED-DOWNTIME ROUNDED =
041700             WS-D2-UNPLANNED-BASE * WS-GEN-ONE-MINUS-AVAIL * 0.7.
041800     MOVE WS-GEN-CYCLE TO PO-IDEAL-CYCLE-TIME.
041900     MOVE WS-GEN-TOTAL-PIECES TO PO-TOTAL-PIECES.
042000     MOVE WS-GEN-GOOD-PIECES TO PO-GOOD-PIECES.
042100     MOVE WS-GEN-PLANNED-TIME TO PO-PLANNED-PROD-TIME.
042200     MOVE WS-GEN-ACTUAL-TIME TO PO-ACTUAL-PROD-TIME.
042300     MOVE WS-GEN-PLANNED-DOWNTIME TO PO-PLANNED-DOWNTIME.
042400     MOVE WS-GEN-UNPLANNED-DOWNTIME TO PO-UNPLANNED-DOWNTIME.
042500
042600 250-CALC-GENERATED-FIELDS-EXIT.
042700     EXIT.
042800
042900
043000*    ADVANCES THE RUN TIMESTAMP BY 1 HOUR ON A WEEKDAY OR 3
043100*    HOURS OVER THE WEEKEND (FEWER SHIFTS RUNNING), ROLLING THE
043200*    CALENDAR DAY FORWARD WHEN THE HOUR PASSES MIDNIGHT.
043300 280-ADVANCE-TIMESTAMP.
043400
043500     PERFORM 285-CALC-DAY-OF-WEEK THRU
043600                             285-CALC-DAY-OF-WEEK-EXIT.
043700*    ZELLER RESULT 0/1 IS SATURDAY/SUNDAY - FEWER SHIFTS
043800*    RUNNING OVER THE WEEKEND, SO THE CLOCK JUMPS 3 HOURS
043900*    INSTEAD OF 1 PER GENERATED RECORD.
044000     IF WS-DAY-OF-WEEK-NUM IS EQUAL TO 0 OR
044100        WS-DAY-OF-WEEK-NUM IS EQUAL TO 1
044200        ADD 3 TO PO-START-HH
044300     ELSE
044400        ADD 1 TO PO-START-HH.
044500*    ROLL THE CALENDAR DAY FORWARD ONLY WHEN THE HOUR ADVANCE
044600*    ACTUALLY CARRIES PAST MIDNIGHT.
044700     IF PO-START-HH IS GREATER THAN 23
044800        SUBTRACT 24 FROM PO-START-HH
044900        PERFORM 290-ADVANCE-CALENDAR-DAY THRU
045000                             290-ADVANCE-CALENDAR-DAY-EXIT.
045100
045200 280-ADVANCE-TIMESTAMP-EXIT.
045300     EXIT.
045400
045500
045600*    STANDARD ZELLER'S CONGRUENCE DAY-OF-WEEK CALCULATION - NO
045700*    INTRINSIC FUNCTIONS ARE USED ANYWHERE ON THIS SYSTEM, SAME
045800*    AS THE DAY-OF-YEAR CALCULATION IN OEEBATCH.
045900 285-CALC-DAY-OF-WEEK.
046000
046100*    ZELLER'S CONGRUENCE - JAN/FEB TREATED AS MONTHS 13/14 OF
046200*    THE PRIOR YEAR.
046300     MOVE PO-START-DD TO WS-Z-DAY.
046400     MOVE PO-START-MM TO WS-Z-MONTH.
046500     MOVE PO-START-CCYY TO WS-Z-YEAR.
046600     IF WS-Z-MONTH IS LESS THAN 3
046700        ADD 12 TO WS-Z-MONTH
046800        SUBTRACT 1 FROM WS-Z-YEAR.
046900     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
047000                             REMAINDER WS-Z-YR-OF-CENT.
047100     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
047200     COMPUTE WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.
047300     COMPUTE WS-Z-TERM3 = WS-Z-CENTURY / 4.
047400     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM1 + WS-Z-YR-OF-CENT
047500                      + WS-Z-TERM2 + WS-Z-TERM3
047600                      + (5 * WS-Z-CENTURY).
047700     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT
047800                          REMAINDER WS-DAY-OF-WEEK-NUM.
047900
048000 285-CALC-DAY-OF-WEEK-EXIT.
048100     EXIT.
048200
048300
048400*    ROLLS THE DATE FORWARD ONE DAY, THEN CASCADES INTO THE
048500*    NEXT MONTH AND, IF NECESSARY, THE NEXT YEAR - CALLED ONLY
048600*    WHEN 280-ADVANCE-TIMESTAMP CARRIES PAST 2400 HOURS.
048700 290-ADVANCE-CALENDAR-DAY.
048800
048900     PERFORM 295-CK-GEN-LEAP-YEAR THRU
049000                             295-CK-GEN-LEAP-YEAR-EXIT.
049100*    LOOK UP HOW MANY DAYS ARE IN THE CURRENT MONTH, ADDING THE
049200*    LEAP-DAY ADJUSTMENT FOR FEBRUARY WHEN NEEDED.
049300     SET GDAYS-INDEX TO PO-START-MM.
049400     MOVE WS-GEN-MONTH-DAYS (GDAYS-INDEX) TO
049500          WS-GEN-DAYS-IN-MONTH.
049600     IF GEN-LEAP-YEAR AND PO-START-MM IS EQUAL TO 2
049700        ADD 1 TO WS-GEN-DAYS-IN-MONTH.
049800     ADD 1 TO PO-START-DD.
049900     IF PO-START-DD IS GREATER THAN WS-GEN-DAYS-IN-MONTH
050000        MOVE 1 TO PO-START-DD
050100        ADD 1 TO PO-START-MM
050200        IF PO-START-MM IS GREATER THAN 12
050300           MOVE 1 TO PO-START-MM
050400           ADD 1 TO PO-START-CCYY.
050500
050600 290-ADVANCE-CALENDAR-DAY-EXIT.
050700     EXIT.
050800
050900
051000*    SAME DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 LEAP TEST AS
051100*    OEEBATCH'S 489-CK-LEAP-YEAR, KEPT AS ITS OWN COPY HERE
051200*    SINCE THIS SHOP DOES NOT CALL BETWEEN THESE TWO PROGRAMS.
051300 295-CK-GEN-LEAP-YEAR.
051400
051500     MOVE 'NO ' TO WS-GEN-LEAP-YEAR-SW.
051600     DIVIDE PO-START-CCYY BY 4 GIVING WS-GEN-QUOT-WORK
051700                               REMAINDER WS-GEN-REM-WORK.
051800     IF WS-GEN-REM-WORK IS EQUAL TO ZERO
051900        MOVE 'YES' TO WS-GEN-LEAP-YEAR-SW
052000        DIVIDE PO-START-CCYY BY 100 GIVING WS-GEN-QUOT-WORK
052100                                  REMAINDER WS-GEN-REM-WORK
052200        IF WS-GEN-REM-WORK IS EQUAL TO ZERO
052300           MOVE 'NO ' TO WS-GEN-LEAP-YEAR-SW
052400           DIVIDE PO-START-CCYY BY 400 GIVING WS-GEN-QUOT-WORK
052500                                     REMAINDER WS-GEN-REM-WORK
052600           IF WS-GEN-REM-WORK IS EQUAL TO ZERO
052700              MOVE 'YES' TO WS-GEN-LEAP-YEAR-SW.
052800
052900 295-CK-GEN-LEAP-YEAR-EXIT.
053000     EXIT.
053100
053200
053300*    WRITES THE WORKING-STORAGE PRODUCTION-ORDER RECORD (BUILT
053400*    FIELD BY FIELD IN 250-CALC-GENERATED-FIELDS) OUT TO THE
053500*    FLAT 80-BYTE FD RECORD - SAME COPYBOOK LAYOUT OEEBATCH
053600*    READS BACK IN.
053700 900-WRITE-GENERATED-REC.
053800
053900*    PO-INPUT-RECORD IS THE OEEREC COPYBOOK'S GROUP NAME - SAME
054000*    WORKING-STORAGE AREA 250-CALC-GENERATED-FIELDS JUST BUILT,
054100*    WRITTEN OUT FLAT TO THE FD RECORD.
054200     WRITE PO-GENERATED-FD-RECORD FROM PO-INPUT-RECORD.
054300     ADD 1 TO WS-WRITTEN-CTR.
054400
054500 900-WRITE-GENERATED-REC-EXIT.
054600     EXIT.
