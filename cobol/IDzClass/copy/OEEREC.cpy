000100******************************************************************
000200*    OEEREC   -  PRODUCTION ORDER RECORD LAYOUT                  *
000300*                                                                *
000400*    PO-INPUT-RECORD IS COPYBOOKED INTO WORKING-STORAGE FOR BOTH *
000500*    OEEBATCH (READ ... INTO OFF THE FLAT FD RECORD) AND OEEGEN  *
000600*    (BUILDS A RECORD HERE, THEN WRITES ... FROM IT) SO BOTH     *
000700*    PROGRAMS SHARE ONE LAYOUT, ONE PLACE TO MAINTAIN IT.        *
000800*    SEE OEEWORK FOR THE DERIVED-METRIC AND ACCUMULATOR GROUPS.  *
000900*                                                                *
001000*    MAINTENANCE                                                *
001100*    03/11/94 RSK  ORIGINAL LAYOUT FOR AGED-TRIAL-BALANCE WORK   *
001200*    07/22/98 RSK  Y2K - EXPANDED DATE FIELDS TO CCYYMMDD        *
001300*    09/09/02 DGT  RETIRED - SUPERSEDED BY OEE LAYOUT BELOW      *
001400*    04/14/26 TMH  RQ-8814  REBUILT COPYBOOK FOR OEE ANALYSIS    *
001500*    05/02/26 TMH  RQ-8814  MOVED ACCUM GROUPS OUT TO OEEWORK    *
001600******************************************************************
001700
001800 01  PO-INPUT-RECORD.
001900*    START-OF-ORDER TIMESTAMP - BROKEN OUT FOR PERIOD-KEY WORK
002000*    AND REDEFINED AS A SINGLE NUMERIC FIELD FOR RANGE COMPARES.
002100     05  PO-START-DATE.
002200         10  PO-START-CCYY           PIC 9(04).
002300         10  PO-START-MM             PIC 9(02).
002400         10  PO-START-DD             PIC 9(02).
002500     05  PO-START-DATE-NUM  REDEFINES  PO-START-DATE
002600                                     PIC 9(08).
002700     05  PO-START-TIME.
002800         10  PO-START-HH             PIC 9(02).
002900         10  PO-START-MN             PIC 9(02).
003000     05  PO-START-TIME-NUM  REDEFINES  PO-START-TIME
003100                                     PIC 9(04).
003200     05  PO-PRODUCTION-LINE          PIC X(06).
003300     05  PO-PART-NUMBER              PIC X(06).
003400     05  PO-PLANNED-PROD-TIME        PIC S9(07)V9(01).
003500     05  PO-ACTUAL-PROD-TIME         PIC S9(07)V9(01).
003600     05  PO-IDEAL-CYCLE-TIME         PIC S9(03)V9(02).
003700     05  PO-TOTAL-PIECES             PIC S9(07).
003800     05  PO-GOOD-PIECES              PIC S9(07).
003900     05  PO-PLANNED-DOWNTIME         PIC S9(05)V9(01).
004000     05  PO-UNPLANNED-DOWNTIME       PIC S9(05)V9(01).
004100     05  FILLER                      PIC X(09).
