000100******************************************************************
000200*    OEEWORK  -  OEE DERIVED-METRIC AND ACCUMULATOR GROUPS       *
000300*                                                                *
000400*    WORKING-STORAGE ONLY - NOT PART OF ANY FD.  ONE INSTANCE OF *
000500*    OEE-DERIVED-METRICS HOLDS THE CURRENT RECORD'S RATIOS;      *
000600*    OEE-METRIC-ACCUM IS INSTANCED ONCE FOR THE JOB-WIDE GRAND   *
000700*    TOTALS AND ONCE FOR THE OPEN PERIOD-KEY TOTALS.             *
000800*                                                                *
000900*    MAINTENANCE                                                *
001000*    05/02/26 TMH  RQ-8814  SPLIT OUT OF OEEREC FOR CLARITY      *
001100*    05/19/26 CPO  RQ-8901  ADDED DOWNTIME ACCUMULATORS          *
001200******************************************************************
001300
001400*    PER-RECORD DERIVED RATIOS - CLAMPED 0 TO 1, 4 DECIMALS.
001500*    DISPLAYED ON THE REPORT AS A PERCENT WITH ONE DECIMAL.
001600 01  OEE-DERIVED-METRICS.
001700     05  OEE-AVAILABILITY            PIC S9V9(04).
001800     05  OEE-PERFORMANCE             PIC S9V9(04).
001900     05  OEE-QUALITY                 PIC S9V9(04).
002000     05  OEE-VALUE                   PIC S9V9(04).
002100     05  FILLER                      PIC X(04).
002200
002300*    RUNNING-TOTAL GROUP - COUNTERS AND SUMS ARE BINARY, THESE
002400*    ARE RATIOS AND MINUTES, NOT MONEY, SO NO CURRENCY ROUNDING
002500*    RULE APPLIES.
002600 01  OEE-METRIC-ACCUM.
002700     05  OEE-ACC-REC-COUNT           PIC S9(07)       COMP.
002800     05  OEE-ACC-OEE-SUM             PIC S9(07)V9(04) COMP.
002900     05  OEE-ACC-AVAIL-SUM           PIC S9(07)V9(04) COMP.
003000     05  OEE-ACC-PERF-SUM            PIC S9(07)V9(04) COMP.
003100     05  OEE-ACC-QUAL-SUM            PIC S9(07)V9(04) COMP.
003200     05  OEE-ACC-PLANNED-DT-SUM      PIC S9(09)V9(01) COMP.
003300     05  OEE-ACC-UNPLANNED-DT-SUM    PIC S9(09)V9(01) COMP.
003400     05  FILLER                      PIC X(06).
