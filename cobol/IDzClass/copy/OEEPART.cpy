000100******************************************************************
000200*    OEEPART  -  PART / LINE BASE-PARAMETER REFERENCE TABLES     *
000300*                                                                *
000400*    STATIC PLANT-ENGINEERING CONSTANTS USED BY THE SAMPLE-DATA  *
000500*    GENERATOR (OEEGEN) TO BUILD A REALISTIC PRODUCTION-ORDER    *
000600*    FILE.  LOADED AS FILLER STRINGS AND RE-MAPPED WITH REDEFINES*
000700*    INTO INDEXED TABLES THE WAY THE OLD CUSTOMER LOOKUP TABLE   *
000800*    WAS BUILT FOR THE AGED-TRIAL-BALANCE RUN - ONE LITERAL PER  *
000900*    ENTRY, NO RUN-TIME LOAD STEP REQUIRED.                      *
001000*                                                                *
001100*    MAINTENANCE                                                *
001200*    04/21/26 TMH  RQ-8814  BUILT FOR OEE SAMPLE-DATA GENERATION *
001300*    05/06/26 TMH  RQ-8850  ADDED LINE05 MODIFIER ROW            *
001400******************************************************************
001500
001600*    PART-ID(6) / BASE-CYCLE(9(2)V9(2)) / BASE-QUALITY(9V99) /
001700*    BASE-PERFORMANCE(9V99) / BASE-AVAILABILITY(9V99)
001800 01  WS-PART-PARM-VALUES.
001900     05  FILLER   PIC X(19) VALUE 'PN001 0050095085090'.
002000     05  FILLER   PIC X(19) VALUE 'PN002 0060097082088'.
002100     05  FILLER   PIC X(19) VALUE 'PN003 0040093087092'.
002200     05  FILLER   PIC X(19) VALUE 'PN004 0070096083086'.
002300     05  FILLER   PIC X(19) VALUE 'PN005 0055094089091'.
002400     05  FILLER   PIC X(19) VALUE 'PN006 0065098084087'.
002500     05  FILLER   PIC X(19) VALUE 'PN007 0045092086089'.
002600
002700 01  WS-PART-PARM-TABLE  REDEFINES  WS-PART-PARM-VALUES.
002800     05  WS-PART-PARM-ENTRY  OCCURS 7 TIMES
002900                              INDEXED BY PART-TAB-INDEX.
003000         10  PART-TAB-ID             PIC X(06).
003100         10  PART-TAB-BASE-CYCLE     PIC 9(02)V9(02).
003200         10  PART-TAB-BASE-QUALITY   PIC 9V9(02).
003300         10  PART-TAB-BASE-PERF      PIC 9V9(02).
003400         10  PART-TAB-BASE-AVAIL     PIC 9V9(02).
003500
003600*    LINE-ID(6) / CYCLE-MOD(9V99) / QUALITY-MOD(9V99) /
003700*    PERF-MOD(9V99) / AVAIL-MOD(9V99)
003800 01  WS-LINE-PARM-VALUES.
003900     05  FILLER   PIC X(18) VALUE 'Line01100100100100'.
004000     05  FILLER   PIC X(18) VALUE 'Line02095102098097'.
004100     05  FILLER   PIC X(18) VALUE 'Line03105098103096'.
004200     05  FILLER   PIC X(18) VALUE 'Line04098101097102'.
004300     05  FILLER   PIC X(18) VALUE 'Line05102099101095'.
004400
004500 01  WS-LINE-PARM-TABLE  REDEFINES  WS-LINE-PARM-VALUES.
004600     05  WS-LINE-PARM-ENTRY  OCCURS 5 TIMES
004700                              INDEXED BY LINE-TAB-INDEX.
004800         10  LINE-TAB-ID             PIC X(06).
004900         10  LINE-TAB-CYCLE-MOD      PIC 9V9(02).
005000         10  LINE-TAB-QUALITY-MOD    PIC 9V9(02).
005100         10  LINE-TAB-PERF-MOD       PIC 9V9(02).
005200         10  LINE-TAB-AVAIL-MOD      PIC 9V9(02).
